000100 IDENTIFICATION          DIVISION.
000200*****************************************************************
000300*
000400 PROGRAM-ID.             SK030.
000500 AUTHOR.                 VINCENT B COEN FBCS, FIDM, FIDPM.
000600 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           02/09/88.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1988-1999 & LATER,
001000*                        VINCENT BRYAN COEN.
001100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                        LICENSE.  SEE THE FILE COPYING FOR
001300*                        DETAILS.
001400*
001500*    REMARKS.            PAYSHEET RECONCILIATION REGISTER.
001600*                        USES RW (REPORT WRITER FOR PRINTS).
001700*                        LOADS THE PAYSHEET TOTALS WORK FILE
001800*                        WRITTEN BY SK020 INTO A WS TABLE, LISTS
001900*                        IT, THEN RE-READS THE UN-WINDOWED JOB
002000*                        SET WRITTEN BY SK010, JOINS EACH JOB TO
002100*                        EVERY MATCHING PAYSHEET-TOTALS TABLE
002200*                        ENTRY ON INVOICE NUMBER (NOT JUST THE
002300*                        FIRST MATCH - AN INVOICE SPANNING MORE
002400*                        THAN ONE PAYSHEET FILE HAS MORE THAN ONE
002500*                        ENTRY, PER SK020), WRITES THE
002600*                        STOCKTAKE-SUMMARY OUTPUT ROW FOR EACH
002700*                        MATCH & PRINTS THE RECONCILIATION
002800*                        LISTING.
002900*
003000*    VERSION.            SEE PROG-NAME IN WS.
003100*
003200*    CALLED MODULES.     NONE.
003300*
003400*    FUNCTIONS USED.     NONE.
003500*
003600*    FILES USED.         PAYTOT-FILE, JOBALL-FILE (INPUT),
003700*                        STSUM-FILE (OUTPUT), PRINT-FILE (OUTPUT).
003800*
003900*    ERROR MESSAGES USED.
004000*                        SY001.
004100*
004200* CHANGES:
004300* 02/09/88 VBC - CREATED, STARTED CODING FROM PYRGSTR.
004400* 1998-11-02 VBC - Y2K: JTL-DATE-OF-JOB PRINTED AS SUPPLIED, FOUR
004500*                  DIGIT YEAR, NO CONVERSION NEEDED HERE.
004600* 2002-03-19 VBC - THE INVOICE JOIN NOW SCANS ALL MATCHING TABLE
004700*                  ENTRIES INSTEAD OF STOPPING AT THE FIRST - AN
004800*                  AGENCY JOB SPANNING TWO PAYSHEET FILES WAS
004900*                  ONLY PICKING UP HALF ITS STOCKTAKE TOTAL.
004950* 2004-11-22 VBC - RECONCILIATION LISTING WAS MISSING THE DATE OF
004960*                  JOB COLUMN - STS-DATE-OF-JOB WAS ON THE RECORD
004970*                  ALL ALONG, JUST NEVER WIRED INTO THE REPORT.
004980* 2004-11-29 VBC - WS-Today-Redef WAS OVERLAYING THE 4-BYTE COMP
004982*                  WS-Today-Num WITH 8 BYTES OF DIGITS, AND NEITHER
004984*                  IT NOR THE ACCEPT THAT FED WS-Today-Num WAS EVER
004986*                  USED AGAIN.  REPOINTED THE REDEF AT A NEW DISPLAY
004988*                  COPY & WIRED TODAY'S DATE INTO THE RECON LISTING
004990*                  HEADING.
005000*
005100*************************************************************************
005200* COPYRIGHT NOTICE.
005300* ****************
005400*
005500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
005600* 2024-04-16.
005700*
005800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006000* 1976-2026 AND LATER.
006100*
006200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
006500* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE
006600* WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR FOR RESALE, RENTAL
006700* OR HIRE IN ANY WAY.
006800*
006900* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007000* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007100* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
007200* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007300*
007400*************************************************************************
007500*
007600 ENVIRONMENT              DIVISION.
007700*================================
007800*
007900 CONFIGURATION            SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200*
008300 INPUT-OUTPUT             SECTION.
008400 FILE-CONTROL.
008500     SELECT  PAYTOT-FILE  ASSIGN        PAYTOTFL
008600                          ORGANIZATION   LINE SEQUENTIAL
008700                          STATUS         WS-Tot-Status.
008800*
008900     SELECT  JOBALL-FILE  ASSIGN        JOBALLFL
009000                          ORGANIZATION   LINE SEQUENTIAL
009100                          STATUS         WS-All-Status.
009200*
009300     SELECT  STSUM-FILE   ASSIGN        STSUMFL
009400                          ORGANIZATION   LINE SEQUENTIAL
009500                          STATUS         WS-Sts-Status.
009600*
009700     SELECT  PRINT-FILE   ASSIGN        PRINTFL
009800                          ORGANIZATION   LINE SEQUENTIAL
009900                          STATUS         WS-Prt-Status.
010000*
010100 DATA                     DIVISION.
010200*================================
010300*
010400 FILE                     SECTION.
010500*
010600 FD  PAYTOT-FILE.
010700 01  PAYTOT-FILE-RECORD    PIC X(31).
010800*
010900 FD  JOBALL-FILE.
011000 01  JOBALL-FILE-RECORD    PIC X(104).
011100*
011200 FD  STSUM-FILE.
011300 01  STSUM-FILE-RECORD     PIC X(115).
011400*
011500 FD  PRINT-FILE
011600     REPORT IS Paysheet-Totals-Report
011700              Reconciliation-Report.
011800*
011900 WORKING-STORAGE          SECTION.
012000*------------------------------
012100 77  Prog-Name               PIC X(16) VALUE "SK030 (1.0.02)".
012200*
012300     COPY "SKPSHTOT.COB".
012400     COPY "SKJOBTOT.COB".
012500     COPY "SKPARAM1.COB".
012600*
012700 01  WS-Data.
012800     03  WS-Tot-Status        PIC XX     VALUE ZERO.
012900     03  WS-All-Status        PIC XX     VALUE ZERO.
013000     03  WS-Sts-Status        PIC XX     VALUE ZERO.
013100     03  WS-Prt-Status        PIC XX     VALUE ZERO.
013200     03  WS-Tot-Eof-Sw        PIC 9      COMP  VALUE ZERO.
013300         88  WS-Tot-Eof           VALUE 1.
013400     03  WS-All-Eof-Sw        PIC 9      COMP  VALUE ZERO.
013500         88  WS-All-Eof           VALUE 1.
013600     03  WS-Job-Cnt           PIC 9(6)   COMP  VALUE ZERO.
013700     03  WS-Match-Cnt         PIC 9(6)   COMP  VALUE ZERO.
013800     03  WS-Unmatched-Cnt     PIC 9(6)   COMP  VALUE ZERO.
013850     03  WS-Match-Cnt-This-Job PIC 9(4)  COMP  VALUE ZERO.
013900     03  filler               PIC X(6).
014000*
014100 01  WS-Grand-Totals.
014200     03  WS-Grand-Pshtot      PIC S9(9)V99  VALUE ZERO.
014300     03  WS-Grand-Sts         PIC S9(9)V99  VALUE ZERO.
014400     03  filler               PIC X(8).
014500*
014600 01  WS-Today-Work.
014700     03  WS-Today-Num         PIC 9(8)   COMP  VALUE ZERO.
014750     03  WS-Today-Disp        PIC 9(8)         VALUE ZERO.
014800     03  WS-Today-Redef REDEFINES WS-Today-Disp.
014900         05  WS-Today-CCYY    PIC 9(4).
015000         05  WS-Today-MM      PIC 9(2).
015100         05  WS-Today-DD      PIC 9(2).
015200     03  WS-Today-Txt         PIC X(10)  VALUE SPACES.
015300     03  WS-Today-Txt-Redef REDEFINES WS-Today-Txt.
015400         05  WS-Today-Txt-CCYY PIC X(4).
015500         05  filler           PIC X.
015600         05  WS-Today-Txt-MM   PIC X(2).
015700         05  filler           PIC X.
015800         05  WS-Today-Txt-DD   PIC X(2).
015900     03  filler               PIC X(6).
016000*
016100 01  Error-Messages.
016200     03  SY001                 PIC X(38)
016300                          VALUE "SY001 Aborting - see console for msg.".
016310     03  SY004                 PIC X(38)
016320                          VALUE "SY004 Warning - company hdg not set up".
016400     03  filler                PIC X(6).
016500*
016600 REPORT                   SECTION.
016700*------------------------------
016800 RD  Paysheet-Totals-Report
016900     CONTROL      FINAL
017000     PAGE LIMIT   SK-PR1-Page-Lines
017100     HEADING      1
017200     FIRST DETAIL 5
017300     LAST  DETAIL SK-PR1-Page-Lines.
017400*
017500 01  Report-Pst-Head  TYPE PAGE HEADING.
017600     03  LINE 1.
017700         05  COL   1     PIC X(16)   SOURCE Prog-Name.
017800         05  COL  40     PIC X(40)   SOURCE SK-PR1-Co-Name.
017900         05  COL 100     PIC X(5)    VALUE "Page ".
018000         05  COL 105     PIC ZZ9     SOURCE PAGE-COUNTER.
018100     03  LINE 3.
018200         05  COL  30     PIC X(32)
018300                 VALUE "Paysheet Totals By Invoice No".
018400     03  LINE 5.
018500         05  COL   1                 VALUE "Invoice No".
018600         05  COL  20                 VALUE "Stocktake Totals".
018700*
018800 01  Pst-Detail    TYPE IS DETAIL.
018900     03  LINE + 1.
019000         05  COL   1     PIC X(12)       SOURCE Pst-Invoice-No.
019100         05  COL  20     PIC ZZZ,ZZ9.99  SOURCE Pst-Stocktake-Totals.
019200*
019300 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
019400     03  COL  1          PIC X(30)  VALUE "Total - Paysheet Total :".
019500     03  COL 32          PIC ZZZ,ZZZ,ZZ9.99  SOURCE WS-Grand-Pshtot.
019600*
019700 RD  Reconciliation-Report
019800     CONTROL      FINAL
019900     PAGE LIMIT   SK-PR1-Page-Lines
020000     HEADING      1
020100     FIRST DETAIL 5
020200     LAST  DETAIL SK-PR1-Page-Lines.
020300*
020400 01  Report-Rec-Head  TYPE PAGE HEADING.
020500     03  LINE 1.
020600         05  COL   1     PIC X(16)   SOURCE Prog-Name.
020700         05  COL  40     PIC X(40)   SOURCE SK-PR1-Co-Name.
020800         05  COL 100     PIC X(5)    VALUE "Page ".
020900         05  COL 105     PIC ZZ9     SOURCE PAGE-COUNTER.
020950     03  LINE 2.
020960         05  COL   1     PIC X(10)   VALUE "Run Date: ".
020970         05  COL  11     PIC X(10)   SOURCE WS-Today-Txt.
021000     03  LINE 3.
021100         05  COL  25     PIC X(42)
021200                 VALUE "Stocktake / Paysheet Reconciliation".
021300     03  LINE 5.
021400         05  COL   1                 VALUE "Job No".
021500         05  COL  12                 VALUE "Name".
021600         05  COL  42                 VALUE "Invoice No".
021700         05  COL  55                 VALUE "Updates".
021800         05  COL  70                 VALUE "Updates Amt".
021900         05  COL  85                 VALUE "Paysheet Amt".
022000         05  COL 101                 VALUE "Stocktake Tot".
022050         05  COL 115                 VALUE "Date Of Job".
022100*
022200 01  Sts-Detail    TYPE IS DETAIL.
022300     03  LINE + 1.
022400         05  COL   1     PIC X(10)       SOURCE Sts-Job-No.
022500         05  COL  12     PIC X(28)       SOURCE Sts-Name.
022600         05  COL  42     PIC X(12)       SOURCE Sts-Invoice-No.
022700         05  COL  55     PIC ZZZ,ZZ9.99  SOURCE Sts-Updates-Totals.
022800         05  COL  70     PIC ZZZ,ZZ9.99  SOURCE Sts-Updates-Amount.
022900         05  COL  85     PIC ZZZ,ZZ9.99  SOURCE Sts-Paysheet-Amount.
023000         05  COL 101     PIC ZZZ,ZZ9.99  SOURCE Sts-Stocktake-Totals.
023050         05  COL 115     PIC X(10)       SOURCE Sts-Date-Of-Job.
023100*
023200 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
023300     03  COL  1          PIC X(26)  VALUE "Total - Stocktake Amt :".
023400     03  COL 28          PIC ZZZ,ZZZ,ZZ9.99  SOURCE WS-Grand-Sts.
023500     03  LINE + 1.
023600         05  COL  1      PIC X(30)  VALUE "Jobs Matched / Unmatched :".
023700         05  COL 32      PIC ZZZZ9  SOURCE WS-Match-Cnt.
023800         05  COL 40      PIC X(1)   VALUE "/".
023900         05  COL 42      PIC ZZZZ9  SOURCE WS-Unmatched-Cnt.
024000*
024100 PROCEDURE DIVISION.
024200*==================
024300*
024400 AA000-Main                   SECTION.
024500**************************************
024600*
024700     ACCEPT   WS-Today-Num FROM DATE YYYYMMDD.
024720     MOVE     WS-Today-Num  TO WS-Today-Disp.
024740     MOVE     WS-Today-CCYY TO WS-Today-Txt-CCYY.
024750     MOVE     WS-Today-MM   TO WS-Today-Txt-MM.
024760     MOVE     WS-Today-DD   TO WS-Today-Txt-DD.
024770     PERFORM  BB005-Check-Company-Data THRU BB005-Exit.
024800*
024900     OPEN     INPUT  PAYTOT-FILE.
025000     OPEN     INPUT  JOBALL-FILE.
025100     OPEN     OUTPUT STSUM-FILE.
025200     OPEN     OUTPUT PRINT-FILE.
025300*
025400     MOVE     20250301 TO SK-PR1-Window-From.
025500     MOVE     20251031 TO SK-PR1-Window-To.
025600     MOVE     "APPLEWOOD COMPUTERS             " TO SK-PR1-Co-Name.
025700*
025800     PERFORM  BB000-Load-Paytot-Table THRU BB000-Exit.
025900     PERFORM  CC000-List-Paytot THRU CC000-Exit.
026000     PERFORM  DD000-Reconcile-Jobs THRU DD000-Exit.
026100*
026200     CLOSE    PAYTOT-FILE
026300              JOBALL-FILE
026400              STSUM-FILE
026500              PRINT-FILE.
026600     DISPLAY  Prog-Name " Ending - " WS-Job-Cnt " job(s), "
026700              WS-Match-Cnt " matched, "
026800              WS-Unmatched-Cnt " unmatched.".
026900     GOBACK.
027000*
027100 AA000-Exit.  EXIT SECTION.
027200*
027210 BB005-Check-Company-Data     SECTION.
027220**************************************
027230*
027240     IF       SK-PR1-Company-Data-Flat = SPACES
027250              DISPLAY SY004.
027260*
027270 BB005-Exit.  EXIT SECTION.
027280*
027300 BB000-Load-Paytot-Table      SECTION.
027400**************************************
027500*
027600     MOVE     ZERO TO SK-PTB-Entry-Count.
027700     SET      WS-Tot-Eof TO FALSE.
027800*
027900     PERFORM  BB010-Load-One-Paytot THRU BB010-Exit
028000              UNTIL WS-Tot-Eof.
028100*
028200 BB000-Exit.  EXIT SECTION.
028300*
028400 BB010-Load-One-Paytot        SECTION.
028500**************************************
028600*
028700     READ     PAYTOT-FILE INTO SK-Paysheet-Total-Record.
028800     IF       WS-Tot-Status = "10"
028900              SET  WS-Tot-Eof TO TRUE
029000              GO TO BB010-Exit.
029100     IF       WS-Tot-Status NOT = "00"
029200              DISPLAY SY001 " paytot read " WS-Tot-Status
029300              SET  WS-Tot-Eof TO TRUE
029400              GO TO BB010-Exit.
029500*
029600     IF       SK-PTB-Entry-Count >= SK-PTB-Max-Entries
029700              DISPLAY SY001 " paytot table full"
029800              GO TO BB010-Exit.
029900*
030000     ADD      1 TO SK-PTB-Entry-Count.
030100     SET      SK-PTB-Idx TO SK-PTB-Entry-Count.
030200     MOVE     Pst-Invoice-No       TO SK-PTB-Invoice-No (SK-PTB-Idx).
030300     MOVE     Pst-Stocktake-Totals TO SK-PTB-Stocktake-Totals (SK-PTB-Idx).
030400*
030500 BB010-Exit.  EXIT SECTION.
030600*
030700 CC000-List-Paytot            SECTION.
030800**************************************
030900*
031000     INITIATE Paysheet-Totals-Report.
031100     PERFORM  CC010-List-One-Paytot THRU CC010-Exit
031200              VARYING SK-PTB-Idx FROM 1 BY 1
031300              UNTIL SK-PTB-Idx > SK-PTB-Entry-Count.
031400     TERMINATE Paysheet-Totals-Report.
031500*
031600 CC000-Exit.  EXIT SECTION.
031700*
031800 CC010-List-One-Paytot        SECTION.
031900**************************************
032000*
032100     MOVE     SK-PTB-Invoice-No (SK-PTB-Idx) TO Pst-Invoice-No.
032200     MOVE     SK-PTB-Stocktake-Totals (SK-PTB-Idx) TO
032300                    Pst-Stocktake-Totals.
032400     ADD      SK-PTB-Stocktake-Totals (SK-PTB-Idx) TO WS-Grand-Pshtot.
032500     GENERATE Pst-Detail.
032600*
032700 CC010-Exit.  EXIT SECTION.
032800*
032900 DD000-Reconcile-Jobs         SECTION.
033000**************************************
033100*
033200     SET      WS-All-Eof TO FALSE.
033300     INITIATE Reconciliation-Report.
033400     PERFORM  DD010-Reconcile-One-Job THRU DD010-Exit
033500              UNTIL WS-All-Eof.
033600     TERMINATE Reconciliation-Report.
033700*
033800 DD000-Exit.  EXIT SECTION.
033900*
034000 DD010-Reconcile-One-Job      SECTION.
034100**************************************
034200*
034300     READ     JOBALL-FILE INTO SK-Job-Totals-Record.
034400     IF       WS-All-Status = "10"
034500              SET  WS-All-Eof TO TRUE
034600              GO TO DD010-Exit.
034700     IF       WS-All-Status NOT = "00"
034800              DISPLAY SY001 " joball read " WS-All-Status
034900              SET  WS-All-Eof TO TRUE
035000              GO TO DD010-Exit.
035100*
035200     ADD      1 TO WS-Job-Cnt.
035300*
035400     MOVE     ZERO TO WS-Match-Cnt-This-Job.
035500     PERFORM  DD020-Match-One-Entry THRU DD020-Exit
035600              VARYING SK-PTB-Idx FROM 1 BY 1
035700              UNTIL SK-PTB-Idx > SK-PTB-Entry-Count.
035800*
035900     IF       WS-Match-Cnt-This-Job = ZERO
036000              ADD  1 TO WS-Unmatched-Cnt.
036100*
036200 DD010-Exit.  EXIT SECTION.
036300*
036400 DD020-Match-One-Entry        SECTION.
036500**************************************
036600*
036700     IF       SK-PTB-Invoice-No (SK-PTB-Idx) NOT = Jtl-Invoice-No
036800              GO TO DD020-Exit.
036900*
037000     ADD      1 TO WS-Match-Cnt-This-Job.
037100     ADD      1 TO WS-Match-Cnt.
037200*
037300     MOVE     Jtl-Job-No          TO Sts-Job-No.
037400     MOVE     Jtl-Updates-Totals  TO Sts-Updates-Totals.
037500     MOVE     Jtl-Updates-Amount  TO Sts-Updates-Amount.
037600     MOVE     Jtl-Paysheet-Amount TO Sts-Paysheet-Amount.
037700     MOVE     Jtl-Invoice-No      TO Sts-Invoice-No.
037800     MOVE     Jtl-Name            TO Sts-Name.
037900     MOVE     Jtl-Date-Of-Job     TO Sts-Date-Of-Job.
038000     MOVE     SK-PTB-Stocktake-Totals (SK-PTB-Idx)
038100                    TO Sts-Stocktake-Totals.
038200*
038300     ADD      SK-PTB-Stocktake-Totals (SK-PTB-Idx) TO WS-Grand-Sts.
038400*
038500     WRITE    STSUM-FILE-RECORD FROM SK-Stocktake-Summary-Record.
038600     GENERATE Sts-Detail.
038700*
038800 DD020-Exit.  EXIT SECTION.
038900*
