000100 IDENTIFICATION          DIVISION.
000200*****************************************************************
000300*
000400 PROGRAM-ID.             SK020.
000500 AUTHOR.                 VINCENT B COEN FBCS, FIDM, FIDPM.
000600 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           20/07/88.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1988-1999 & LATER,
001000*                        VINCENT BRYAN COEN.
001100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                        LICENSE.  SEE THE FILE COPYING FOR
001300*                        DETAILS.
001400*
001500*    REMARKS.            PAYSHEET AGGREGATION START OF RUN.
001600*                        READS THE PAYSHEET FILE-LIST CONTROL
001700*                        FILE, THEN EACH NAMED PAYSHEET FILE IN
001800*                        TURN, SKIPS THE 3 PREAMBLE LINES + 1
001900*                        COLUMN-HEADING LINE, DROPS ROWS MARKED
002000*                        "*" OR WITH A BLANK INVOICE NUMBER,
002100*                        CLEANS THE AMOUNT TEXT AND SUMS IT PER
002200*                        INVOICE NUMBER WITHIN THAT FILE ONLY -
002300*                        NO CROSS-FILE RE-AGGREGATION IS DONE,
002400*                        PER THE SPEC.
002500*
002600*    VERSION.            SEE PROG-NAME IN WS.
002700*
002800*    CALLED MODULES.     NONE.
002900*
003000*    FUNCTIONS USED.     NONE.
003100*
003200*    FILES USED.         PSHLIST-FILE (INPUT, CONTROL),
003300*                        PAYSHEET-FILE (INPUT, ONE OF N, DYNAMIC
003400*                        ASSIGN), PAYTOT-FILE (OUTPUT).
003500*
003600*    ERROR MESSAGES USED.
003700*                        SY001, SY002.
003800*
003900* CHANGES:
004000* 20/07/88 VBC - CREATED, STARTED CODING FROM PY000, DYNAMIC
004100*                ASSIGN TAKEN FROM BUILD-CBASIC'S IFILE-NAME.
004200* 1998-09-14 VBC - Y2K: PTH-RUN-DATE STAMPED CCYYMMDD, WAS
004300*                  YYMMDD UP TO THIS RELEASE.
004400* 2003-05-02 VBC - LENIENT AMOUNT PARSE NOW SKIPS A LEADING "GBP"
004500*                  OR CURRENCY SYMBOL INSTEAD OF INVALIDATING THE
004600*                  ROW, AFTER AGENCY WESSEX STARTED PREFIXING
004700*                  AMOUNTS THAT WAY.
004750* 2004-11-08 VBC - FIXED: THE "*" INVALID-ROW TEST WAS LOOKING AT
004760*                  PSH-INVOICE-NO INSTEAD OF PSH-AMOUNT-TXT -
004770*                  COPIED THE WRONG COLUMN NAME OFF THE LAYOUT.
004780*                  ALSO: AN AMOUNT THAT WON'T PARSE NO LONGER
004790*                  DROPS THE ROW, IT POSTS ZERO - DROPPING LOST
004800*                  THE INVOICE FROM THE PAYTOT FILE ENTIRELY AND
004810*                  SK030 THEN SHOWED IT AS UNMATCHED.  AND THE
004820*                  CLEANER NOW KEEPS A LEADING "-" AS A REAL
004830*                  MINUS INSTEAD OF DROPPING IT SILENTLY -
004840*                  AGENCY CREDIT/ADJUSTMENT ROWS WERE BEING
004850*                  SUMMED AS IF THEY WERE POSITIVE.
004860*
004900*************************************************************************
005000* COPYRIGHT NOTICE.
005100* ****************
005200*
005300* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
005400* 2024-04-16.
005500*
005600* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
005700* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
005800* 1976-2026 AND LATER.
005900*
006000* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006100* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006200* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
006300* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE
006400* WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR FOR RESALE, RENTAL
006500* OR HIRE IN ANY WAY.
006600*
006700* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
006800* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
006900* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
007000* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007100*
007200*************************************************************************
007300*
007400 ENVIRONMENT              DIVISION.
007500*================================
007600*
007700 CONFIGURATION            SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000*
008100 INPUT-OUTPUT             SECTION.
008200 FILE-CONTROL.
008300     SELECT  PSHLIST-FILE  ASSIGN       PSHLISTF
008400                           ORGANIZATION LINE SEQUENTIAL
008500                           STATUS       WS-Lst-Status.
008600*
008700     SELECT  PAYSHEET-FILE ASSIGN       WS-Pay-File-Name
008800                           ORGANIZATION LINE SEQUENTIAL
008900                           STATUS       WS-Psh-Status.
009000*
009100     SELECT  PAYTOT-FILE   ASSIGN       PAYTOTFL
009200                           ORGANIZATION LINE SEQUENTIAL
009300                           STATUS       WS-Tot-Status.
009400*
009500 DATA                     DIVISION.
009600*================================
009700*
009800 FILE                     SECTION.
009900*
010000 FD  PSHLIST-FILE.
010100 01  PSHLIST-FILE-RECORD   PIC X(16).
010200*
010300 FD  PAYSHEET-FILE.
010400 01  PAYSHEET-FILE-RECORD  PIC X(30).
010500*
010600 FD  PAYTOT-FILE.
010700 01  PAYTOT-FILE-RECORD    PIC X(31).
010800*
010900 WORKING-STORAGE          SECTION.
011000*------------------------------
011100 77  Prog-Name               PIC X(16) VALUE "SK020 (1.0.02)".
011200*
011300     COPY "SKPSHREC.COB".
011400     COPY "SKPSHTOT.COB".
011500*
011600 01  WS-Data.
011700     03  WS-Lst-Status        PIC XX     VALUE ZERO.
011800     03  WS-Psh-Status        PIC XX     VALUE ZERO.
011900     03  WS-Tot-Status        PIC XX     VALUE ZERO.
012000     03  WS-Lst-Eof-Sw        PIC 9      COMP  VALUE ZERO.
012100         88  WS-Lst-Eof           VALUE 1.
012200     03  WS-Psh-Eof-Sw        PIC 9      COMP  VALUE ZERO.
012300         88  WS-Psh-Eof           VALUE 1.
012400     03  WS-Pay-File-Name     PIC X(16)  VALUE SPACES.
012500     03  WS-Skip-Idx          PIC 9      COMP  VALUE ZERO.
012600     03  WS-Files-Read        PIC 9(4)   COMP  VALUE ZERO.
012700     03  WS-Rows-Kept         PIC 9(6)   COMP  VALUE ZERO.
012800     03  WS-Rows-Dropped      PIC 9(6)   COMP  VALUE ZERO.
012900     03  filler               PIC X(4).
013000*
013100 01  WS-File-Invoice-Table.
013200     03  WS-FIT-Entry-Count   PIC 9(4)  COMP  VALUE ZERO.
013300     03  WS-FIT-Max-Entries   PIC 9(4)  COMP  VALUE 500.
013400     03  WS-FIT-Entry         OCCURS 0 TO 500 TIMES
013500                              DEPENDING ON WS-FIT-Entry-Count
013600                              INDEXED BY WS-FIT-Idx.
013700         05  WS-FIT-Invoice-No     PIC X(12).
013800         05  WS-FIT-Total          PIC S9(9)V99.
013900*
014000 01  WS-Parse-Area.
014100     03  WS-PRS-Input          PIC X(14)  VALUE SPACES.
014200     03  WS-PRS-Ptr            PIC 99     COMP  VALUE ZERO.
014300     03  WS-PRS-Len            PIC 99     COMP  VALUE ZERO.
014400     03  WS-PRS-Seen-Point-Sw  PIC 9      COMP  VALUE ZERO.
014500         88  WS-PRS-Seen-Point     VALUE 1.
014600     03  WS-PRS-Frac-Digits    PIC 9      COMP  VALUE ZERO.
014700     03  WS-PRS-Int-Part       PIC 9(9)   COMP  VALUE ZERO.
014800     03  WS-PRS-Frac-Part      PIC 9(9)   COMP  VALUE ZERO.
014900     03  WS-PRS-Scan-Char      PIC X      VALUE SPACE.
015000     03  WS-PRS-Scan-Digit REDEFINES WS-PRS-Scan-Char PIC 9.
015100     03  WS-PRS-Sign           PIC X      VALUE "+".
015110     03  WS-PRS-Sign-Neg-Sw    PIC 9      COMP  VALUE ZERO.
015120         88  WS-PRS-Sign-Neg       VALUE 1.
015130     03  WS-PRS-Amount         PIC S9(9)V99  COMP  VALUE ZERO.
015200     03  filler                PIC X(3).
015300*
015400 01  WS-Run-Date-Work.
015500     03  WS-Run-Date-Num       PIC 9(8)   COMP  VALUE ZERO.
015550     03  WS-Run-Date-Disp      PIC 9(8)         VALUE ZERO.
015600     03  WS-Run-Date-Redef REDEFINES WS-Run-Date-Disp.
015700         05  WS-Run-Date-CCYY  PIC 9(4).
015800         05  WS-Run-Date-MM    PIC 9(2).
015900         05  WS-Run-Date-DD    PIC 9(2).
015910     03  WS-Run-Date-Txt       PIC X(10)  VALUE SPACES.
015920     03  WS-Run-Date-Txt-Redef REDEFINES WS-Run-Date-Txt.
015930         05  WS-Run-Date-Txt-CCYY  PIC X(4).
015940         05  WS-Run-Date-Txt-Dash1 PIC X      VALUE "-".
015950         05  WS-Run-Date-Txt-MM    PIC X(2).
015960         05  WS-Run-Date-Txt-Dash2 PIC X      VALUE "-".
015970         05  WS-Run-Date-Txt-DD    PIC X(2).
016000     03  WS-Pay-File-Name-Redef REDEFINES WS-Pay-File-Name.
016100         05  WS-Pay-File-Stem  PIC X(12).
016200         05  WS-Pay-File-Ext   PIC X(4).
016300     03  filler                PIC X(4).
016400* 2004-11-29 vbc - WS-Run-Date-Redef WAS REDEFINING THE COMP FIELD
016410*                  WS-Run-Date-Num ITSELF (4 BYTES) WITH 8 BYTES OF
016420*                  UNQUALIFIED DIGITS - A STORAGE OVERRUN.  REPOINTED
016430*                  IT AT A NEW DISPLAY COPY & ADDED WS-Run-Date-Txt
016440*                  SO THE ENDING BANNER CAN SHOW A REAL RUN DATE.
016450*
016500 01  Error-Messages.
016600     03  SY001                 PIC X(38)
016700                          VALUE "SY001 Aborting - see console for msg.".
016800     03  SY002                 PIC X(34)
016900                          VALUE "SY002 Paysheet file not found - ".
017000     03  filler                PIC X(6).
017100*
017200 PROCEDURE DIVISION.
017300*==================
017400*
017500 AA000-Main                   SECTION.
017600**************************************
017700*
017800     ACCEPT   WS-Run-Date-Num FROM DATE YYYYMMDD.
017810     MOVE     WS-Run-Date-Num  TO WS-Run-Date-Disp.
017820     MOVE     WS-Run-Date-CCYY TO WS-Run-Date-Txt-CCYY.
017830     MOVE     WS-Run-Date-MM   TO WS-Run-Date-Txt-MM.
017840     MOVE     WS-Run-Date-DD   TO WS-Run-Date-Txt-DD.
017900     MOVE     WS-Run-Date-Num TO Pth-Run-Date.
018000     MOVE     ZERO            TO Pth-Header-Key.
018100*
018200     OPEN     INPUT  PSHLIST-FILE.
018300     OPEN     OUTPUT PAYTOT-FILE.
018400     WRITE    PAYTOT-FILE-RECORD FROM SK-Paysheet-Total-Header.
018500*
018600     PERFORM  BB010-Process-List THRU BB010-Exit
018700              UNTIL WS-Lst-Eof.
018800*
018900     MOVE     WS-Files-Read TO Pth-Files-Read.
019000     CLOSE    PSHLIST-FILE
019100              PAYTOT-FILE.
019200     DISPLAY  Prog-Name " Ending - " WS-Files-Read
019300              " file(s), " WS-Rows-Kept " row(s) kept, "
019400              WS-Rows-Dropped " row(s) dropped, run date "
019410              WS-Run-Date-Txt ".".
019500     GOBACK.
019600*
019700 AA000-Exit.  EXIT SECTION.
019800*
019900 BB010-Process-List           SECTION.
020000**************************************
020100*
020200     READ     PSHLIST-FILE INTO WS-Pay-File-Name.
020300     IF       WS-Lst-Status = "10"
020400              SET  WS-Lst-Eof TO TRUE
020500              GO TO BB010-Exit.
020600     IF       WS-Lst-Status NOT = "00"
020700              DISPLAY SY001 " list read " WS-Lst-Status
020800              SET  WS-Lst-Eof TO TRUE
020900              GO TO BB010-Exit.
021000     IF       WS-Pay-File-Name = SPACES
021100              GO TO BB010-Exit.
021200*
021300     PERFORM  CC010-Process-One-File THRU CC010-Exit.
021400*
021500 BB010-Exit.  EXIT SECTION.
021600*
021700 CC010-Process-One-File       SECTION.
021800**************************************
021900*
022000     OPEN     INPUT PAYSHEET-FILE.
022100     IF       WS-Psh-Status NOT = "00"
022200              DISPLAY SY002 WS-Pay-File-Name
022300              GO TO CC010-Exit.
022400*
022500     SET      WS-Psh-Eof   TO FALSE.
022600     MOVE     ZERO TO WS-FIT-Entry-Count.
022650     MOVE     ZERO TO WS-Skip-Idx.
022700*
022800     PERFORM  CC020-Skip-One-Line THRU CC020-Exit
022900              UNTIL WS-Skip-Idx > Psh-Hdr-Skip-Count
022950                 OR WS-Psh-Eof.
023700*
023800     PERFORM  DD010-Read-Row THRU DD010-Exit
023900              UNTIL WS-Psh-Eof.
024000*
024100     PERFORM  EE010-Write-One-Total THRU EE010-Exit
024200              VARYING WS-FIT-Idx FROM 1 BY 1
024300              UNTIL WS-FIT-Idx > WS-FIT-Entry-Count.
024400*
024500     ADD      1 TO WS-Files-Read.
024600     CLOSE    PAYSHEET-FILE.
024700*
024800 CC010-Exit.  EXIT SECTION.
024850*
024860 CC020-Skip-One-Line          SECTION.
024870**************************************
024880*
024890     ADD      1 TO WS-Skip-Idx.
024895     READ     PAYSHEET-FILE INTO PAYSHEET-FILE-RECORD.
024896     IF       WS-Psh-Status = "10"
024897              SET WS-Psh-Eof TO TRUE.
024898*
024899 CC020-Exit.  EXIT SECTION.
024900*
025000 DD010-Read-Row               SECTION.
025100**************************************
025200*
025300     READ     PAYSHEET-FILE INTO SK-Paysheet-Record.
025400     IF       WS-Psh-Status = "10"
025500              SET  WS-Psh-Eof TO TRUE
025600              GO TO DD010-Exit.
025700     IF       WS-Psh-Status NOT = "00"
025800              DISPLAY SY001 " paysheet read " WS-Psh-Status
025900              SET  WS-Psh-Eof TO TRUE
026000              GO TO DD010-Exit.
026100*
026200     IF       Psh-Invoice-No = SPACES
026300                 OR Psh-Amount-Txt = "*"
026400              ADD  1 TO WS-Rows-Dropped
026500              GO TO DD010-Exit.
026600*
026700     MOVE     Psh-Amount-Txt TO WS-PRS-Input.
026800     PERFORM  FF100-Parse-Amount THRU FF100-Exit.
026850*    an amount that will not parse at all still posts a zero
026860*     contribution to the invoice - only a bare "*" drops the
026870*     row outright (spec step 4).
027200*
027300     PERFORM  DD020-Post-To-Table THRU DD020-Exit.
027400     ADD      1 TO WS-Rows-Kept.
027500*
027600 DD010-Exit.  EXIT SECTION.
027700*
027800 DD020-Post-To-Table          SECTION.
027900**************************************
028000*
028100     SET      WS-FIT-Idx TO 1.
028200     SEARCH   WS-FIT-Entry
028300              AT END
028400                 PERFORM DD030-New-Entry THRU DD030-Exit
028500                 GO TO DD020-Exit
028600              WHEN WS-FIT-Invoice-No (WS-FIT-Idx) = Psh-Invoice-No
028700                 COMPUTE WS-FIT-Total (WS-FIT-Idx)
028800                       = WS-FIT-Total (WS-FIT-Idx)
028900                       + WS-PRS-Amount
029100                 GO TO DD020-Exit.
029200*
029300 DD020-Exit.  EXIT SECTION.
029400*
029500 DD030-New-Entry              SECTION.
029600**************************************
029700*
029800     IF       WS-FIT-Entry-Count >= WS-FIT-Max-Entries
029900              DISPLAY SY001 " invoice table full in " WS-Pay-File-Name
030000              GO TO DD030-Exit.
030100*
030200     ADD      1 TO WS-FIT-Entry-Count.
030300     SET      WS-FIT-Idx TO WS-FIT-Entry-Count.
030400     MOVE     Psh-Invoice-No TO WS-FIT-Invoice-No (WS-FIT-Idx).
030500     MOVE     WS-PRS-Amount TO WS-FIT-Total (WS-FIT-Idx).
030700*
030800 DD030-Exit.  EXIT SECTION.
030900*
031000 EE010-Write-One-Total        SECTION.
031100**************************************
031200*
031300     MOVE     WS-FIT-Invoice-No (WS-FIT-Idx) TO Pst-Invoice-No.
031400     MOVE     WS-FIT-Total (WS-FIT-Idx) TO Pst-Stocktake-Totals.
031500     WRITE    PAYTOT-FILE-RECORD FROM SK-Paysheet-Total-Record.
031600*
031700 EE010-Exit.  EXIT SECTION.
031800*
031900*  Lenient manual text-to-decimal parse for the paysheet amount
032000*   column - skips a leading currency marker (letters, "$", "GBP")
032100*   instead of invalidating the row, unlike the strict parse in
032200*   SK010 which is used for the clean staging amount columns.
032300*   Sets WS-PRS-Sign to "?" if no digit at all was found - the
032310*   caller still posts the row with WS-PRS-Amount left at zero.
032320*   A leading "-" ahead of the first digit is kept as a real
032330*   minus (03/02 request, credit/adjustment rows).
032400*
032500 FF100-Parse-Amount           SECTION.
032600**************************************
032700*
032800     MOVE     ZERO  TO WS-PRS-Int-Part WS-PRS-Frac-Part
032900                        WS-PRS-Frac-Digits.
032950     MOVE     ZERO  TO WS-PRS-Sign-Neg-Sw.
033000     SET      WS-PRS-Seen-Point TO FALSE.
033100     MOVE     "?"   TO WS-PRS-Sign.
033200     MOVE     14    TO WS-PRS-Len.
033300*
033400     PERFORM  FF110-Scan-One-Char THRU FF110-Exit
033500              VARYING WS-PRS-Ptr FROM 1 BY 1
033600              UNTIL WS-PRS-Ptr > WS-PRS-Len.
033650*
033660     COMPUTE  WS-PRS-Amount = WS-PRS-Int-Part
033670                              + (WS-PRS-Frac-Part / 100).
033680     IF       WS-PRS-Sign-Neg
033690              COMPUTE WS-PRS-Amount = ZERO - WS-PRS-Amount.
033700*
033800 FF100-Exit.  EXIT SECTION.
033900*
034000 FF110-Scan-One-Char          SECTION.
034100**************************************
034200*
034300     MOVE     WS-PRS-Input (WS-PRS-Ptr:1) TO WS-PRS-Scan-Char.
034400*
034500     IF       WS-PRS-Scan-Char = "."
034600              SET  WS-PRS-Seen-Point TO TRUE
034700              GO TO FF110-Exit.
034750*
034760     IF       WS-PRS-Scan-Char = "-"
034770              IF       WS-PRS-Sign = "?"
034780                       SET  WS-PRS-Sign-Neg TO TRUE
034790              END-IF
034795              GO TO FF110-Exit.
034800*
034900     IF       WS-PRS-Scan-Char IS NOT NUMERIC
035000              GO TO FF110-Exit.
035100*
035200     MOVE     "+"  TO WS-PRS-Sign.
035300     IF       WS-PRS-Seen-Point
035400              IF       WS-PRS-Frac-Digits < 2
035500                       COMPUTE WS-PRS-Frac-Part
035600                             = WS-PRS-Frac-Part * 10
035700                                                 + WS-PRS-Scan-Digit
035800                       ADD  1 TO WS-PRS-Frac-Digits
035900              END-IF
036000     ELSE
036100              COMPUTE WS-PRS-Int-Part
036200                    = WS-PRS-Int-Part * 10 + WS-PRS-Scan-Digit.
036300*
036400 FF110-Exit.  EXIT SECTION.
036500*
