000100********************************************
000200*                                          *
000300*  Record Definition For Financials        *
000400*       Staging File                        *
000500*     Uses Fin-Job-No as key                *
000600********************************************
000700*  File size 114 bytes.
000800*
000900* 14/06/88 vbc - Created for the Stocktake payroll run.
001000* 22/11/90 vbc - Added Fin-Invoice-No, join key to paysheet
001100*                totals - was missing from first cut.
001200* 19/03/99 vbc - Y2K note: no dates on this record.
001250* 2004-11-22 vbc - SK-Financials-Table's rate and amount fields
001260*                  put to comp-3, same as every other WS rate/
001270*                  amount field in the payroll suite.
001300*
001400 01  SK-Financials-Record.
001500     03  Fin-Job-No                 pic x(10).
001550* join key
001600     03  Fin-Status                  pic x(16).
001650* Planning/Cancelled/
001700*                                                  Payment Received/Invoiced
001800     03  Fin-Counter-Cost-Hr-Txt     pic x(10).
001850* textual rate, blank = missing
001900     03  Fin-Scanner-Cost-Hr-Txt     pic x(10).
002000     03  Fin-Aud-Ctrl-Cost-Hr-Txt    pic x(10).
002050* AUDITOR and CONTROLLER share this rate
002100     03  Fin-Asst-Coord-Cost-Hr-Txt  pic x(10).
002200     03  Fin-Coord-Cost-Hr-Txt       pic x(10).
002300     03  Fin-Updates-Amt-Txt         pic x(12).
002350* recorded total from "updates" system
002400     03  Fin-Paysheet-Amt-Txt        pic x(12).
002450* recorded total from the paysheet
002500     03  Fin-Invoice-No              pic x(12).
002550* join key to paysheet totals
002600     03  filler                      pic x(2).
002700*
002800*  Status value 88-levels, informational only - sk010 does not
002900*  currently filter on Fin-Status (not in the translated spec).
003000*
003100     03  Fin-Status-Values redefines Fin-Status.
003200         05  Fin-Status-88           pic x(16).
003300             88  Fin-Is-Planning          value "Planning        ".
003400             88  Fin-Is-Cancelled         value "Cancelled       ".
003500             88  Fin-Is-Payment-Received  value "Payment Received".
003600             88  Fin-Is-Invoiced          value "Invoiced        ".
003700*
003750*
003800*  In-memory lookup table built by sk010 while Financials is read
003820*   once at start of run - bookings then join to this table by
003840*   Fin-Job-No rather than re-reading the Financials file per
003860*   booking, same idea as the old SK-Rate-Table grade lookup.
003880*
003900 01  SK-Financials-Table.
004000     03  SK-FTB-Entry-Count     pic 9(4)  comp  value zero.
004100     03  SK-FTB-Max-Entries     pic 9(4)  comp  value 2000.
004200     03  SK-FTB-Entry           occurs 0 to 2000 times
004300                                depending on SK-FTB-Entry-Count
004400                                indexed by SK-FTB-Idx.
004500         05  SK-FTB-Job-No            pic x(10).
004600         05  SK-FTB-Cost-Rate-Grp.
004700             07  SK-FTB-Cost-Rate     pic s9(5)v99  comp-3  occurs 5.
004800         05  SK-FTB-Cost-Rate-Redef  redefines SK-FTB-Cost-Rate-Grp.
004900             07  SK-FTB-Counter-Cost-Hr    pic s9(5)v99  comp-3.
005000             07  SK-FTB-Scanner-Cost-Hr    pic s9(5)v99  comp-3.
005100             07  SK-FTB-Aud-Ctrl-Cost-Hr   pic s9(5)v99  comp-3.
005200             07  SK-FTB-Asst-Coord-Cost-Hr pic s9(5)v99  comp-3.
005300             07  SK-FTB-Coord-Cost-Hr      pic s9(5)v99  comp-3.
005400         05  SK-FTB-Updates-Amount    pic s9(9)v99  comp-3.
005500         05  SK-FTB-Updates-Missing   pic 9         comp.
005600         05  SK-FTB-Paysheet-Amount   pic s9(9)v99  comp-3.
005700         05  SK-FTB-Paysheet-Missing  pic 9         comp.
005800         05  SK-FTB-Invoice-No        pic x(12).
005900*
