000100********************************************
000200*                                          *
000300*  Table - Job Position To Cost-Rate        *
000400*            Column Mapping                 *
000500*                                          *
000600*     Working storage table, not a file    *
000700********************************************
000800*  6 entries, 20 bytes each = 120 bytes.
000900*
001000* THESE ENTRIES WILL NEED CHANGING IF CLIENT ADDS A NEW GRADE.
001100*
001200* 14/06/88 vbc - Created.
001300* 30/08/90 vbc - ASS COORD entry added, was missing a rate col.
001350* 2004-11-29 vbc - header above still said 7 entries/140 bytes from
001360*                  before the COORD row was folded in - table is
001370*                  OCCURS 6, corrected the count.
001400*
001500 01  SK-Rate-Table.
001600     03  SK-Rate-Entry              occurs 6
001700                                     indexed by SK-Rate-Idx.
001800         05  SK-Rate-Position       pic x(10).
001900         05  SK-Rate-Column-No      pic 9     comp.
002000*                                    1 = Counter-Cost-Hr
002100*                                    2 = Scanner-Cost-Hr
002200*                                    3 = Aud-Ctrl-Cost-Hr
002300*                                    4 = Asst-Coord-Cost-Hr
002400*                                    5 = Coord-Cost-Hr
002500*                                    0 = not a paid position, rate is zero
002600*
002700*
002800*  Table is loaded by MOVE statements in sk010's bb020-Load-Rate-
002900*   Table paragraph, one entry per position - see there for the
003000*   actual values, kept out of WORKING-STORAGE VALUE clauses so
003100*   the grade list can be changed without a recompile of the
003200*   record layout.
003300*
