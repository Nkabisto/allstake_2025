000100*******************************************
000200*                                          *
000300*  Record Definition For Sk Param1 File     *
000400*     Uses RRN = 1                          *
000500*                                          *
000600*  Run-control parameters for the stocktake *
000700*    booking run - company heading, the     *
000800*    reporting date window & page sizing.   *
000900*                                          *
001000*******************************************
001100*
001200*  File size 180 bytes padded to 256 by filler.
001300*
001400* 14/06/88 vbc - Created.
001500* 22/11/90 vbc - Added SK-PR1-Company-Name & address block, was
001600*                hard-coded in build-cbasic, moved out to here.
001700* 19/03/99 vbc - Y2K: SK-PR1-Window dates widened to ccyymmdd,
001800*                were yymmdd up to this release.
001900* 30/08/90 vbc - Added SK-PR1-Page-Width & SK-PR1-Page-Lines for
002000*                the two listing programs, sk015 & sk030.
002050* 2004-11-29 vbc - REMOVED SK-PR1-WINDOW-REDEF - IT OVERLAID THE
002060*                  8-BYTE FROM/TO COMP PAIR WITH TWO X(10) TEXT
002070*                  FIELDS (20 BYTES), RUNNING OVER INTO SK-PR1-
002080*                  REPORT-SIZING, AND NOTHING EVER USED IT.
002085* 2004-11-29 vbc - ADDED SK-PR1-COMPANY-DATA-REDEF, A FLAT VIEW OF
002088*                  THE HEADING BLOCK, SO SK015 & SK030 CAN CHECK
002090*                  FOR AN UNCONFIGURED (ALL-BLANK) HEADING BEFORE
002095*                  THEY PRINT IT.
002100*
002200 01  SK-Param1-Record.
002300     03  SK-PR1-Company-Data.
002400         05  SK-PR1-Co-Name        pic x(40).
002500         05  SK-PR1-Co-Address-1   pic x(30).
002600         05  SK-PR1-Co-Address-2   pic x(30).
002700         05  SK-PR1-Co-Post-Code   pic x(10).
002710     03  SK-PR1-Company-Data-Redef redefines SK-PR1-Company-Data.
002720         05  SK-PR1-Company-Data-Flat pic x(110).
002730* flat view - used to spot an all-blank heading at startup,
002740*  see BB005-Check-Company-Data in sk015 & sk030.
002800     03  SK-PR1-Window-Block.
002900         05  SK-PR1-Window-From    pic 9(8)      comp.
002950* ccyymmdd, def 20250301
003000         05  SK-PR1-Window-To      pic 9(8)      comp.
003050* ccyymmdd, def 20251031
003400     03  SK-PR1-Report-Sizing.
003500         05  SK-PR1-Page-Lines     pic 99        comp  value 60.
003600         05  SK-PR1-Page-Width     pic 999       comp  value 132.
003700     03  SK-PR1-Run-Date           pic 9(8)      comp.
003750* ccyymmdd of this run
003800     03  SK-PR1-Rate-Grade-Count   pic 9         comp  value 5.
003850* no. of paid grades
003900     03  filler                    pic x(56).
004000*
