000100 IDENTIFICATION          DIVISION.
000200*****************************************************************
000300*
000400 PROGRAM-ID.             SK010.
000500 AUTHOR.                 VINCENT B COEN FBCS, FIDM, FIDPM.
000600 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           14/06/88.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1988-1999 & LATER,
001000*                        VINCENT BRYAN COEN.
001100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                        LICENSE.  SEE THE FILE COPYING FOR
001300*                        DETAILS.
001400*
001500*    REMARKS.            STOCKTAKE PAYROLL BUILD RUN.
001600*                        READS BOOKING, FINANCIALS & JOBS STAGING
001700*                        FILES, RESOLVES WORKED DURATION & HOURLY
001800*                        RATE PER BOOKING, COMPUTES AMOUNT PAID,
001900*                        WRITES THE BOOKINGS-DETAIL OUTPUT, TOTALS
002000*                        AMOUNT PAID PER JOB, JOINS TO FINANCIALS
002100*                        AMOUNTS & JOBS MASTER, DATE-WINDOWS THE
002200*                        RESULT & WRITES JOB-TOTALS.  THE
002300*                        UN-WINDOWED JOB SET IS ALSO WRITTEN TO A
002400*                        WORK FILE FOR SK015 (LISTING) AND SK030
002500*                        (PAYSHEET RECONCILIATION).
002600*
002700*    VERSION.            SEE PROG-NAME IN WS.
002800*
002900*    CALLED MODULES.     NONE.
003000*
003100*    FUNCTIONS USED.     NONE - SEE ZZ100-PARSE-DECIMAL FOR
003200*                        MANUAL TEXT-TO-DECIMAL CONVERSION.
003300*
003400*    FILES USED.         BOOKING, FINANCIALS & JOBS STAGING;
003500*                        BOOKINGS-DETAIL, JOB-TOTALS & THE
003600*                        UN-WINDOWED JOB WORK FILE (OUTPUT).
003700*                        TWO SORT WORK FILES.
003800*
003900*    ERROR MESSAGES USED.
004000*                        SY001, SY002, SY003.
004100*
004200* CHANGES:
004300* 14/06/88 VBC - CREATED FOR THE STOCKTAKE PAYROLL RUN, STARTING
004400*                FROM THE OLD CBASIC SOURCE BUILDER SHELL.
004500* 02/09/88 VBC - ADDED TIME-BASED DURATION FALLBACK WHEN ARRIVAL
004600*                & FINISH TIMES ARE BOTH PRESENT.
004700* 11/02/91 R.T. - RATE TABLE NOW LOADED HERE RATHER THAN READ
004800*                 FROM A FILE - SEE BB020.
004900* 07/05/91 VBC - JOIN TO JOBS MASTER ADDED FOR NAME & DATE ON THE
005000*                JOB-TOTALS OUTPUT.
005100* 30/08/90 VBC - ADDED THE ASS COORD RATE COLUMN, WAS MISSING.
005200* 19/03/99 VBC - Y2K: ALL DATE KEYS NOW CCYYMMDD, 4 DIGIT YEAR,
005300*                THROUGHOUT THIS PROGRAM & THE WORK COPYBOOKS.
005400* 05/09/88 VBC - SPLIT THE JOB TOTALS SORT INTO TWO PASSES - JOB
005500*                NUMBER DESCENDING FOR THE UN-WINDOWED WORK FILE,
005600*                THEN DATE OF JOB ASCENDING FOR THE WINDOWED
005700*                JOB-TOTALS OUTPUT - SEE FF000 & GG000.
005800* 22/11/90 VBC - FINANCIALS & JOBS NOW LOADED INTO WS TABLES ONCE
005900*                AT START OF RUN RATHER THAN RE-READ PER BOOKING.
006000* 1998-07-06 VBC - Y2K READINESS REVIEW - NO 2 DIGIT YEARS FOUND
006100*                  IN THIS PROGRAM, NONE TO FIX.
006200* 2001-02-19 VBC - TIDY UP OF BB010 COMMENTS AFTER OPERATOR
006300*                  QUERY ON THE MIDNIGHT WRAP RULE.
006350* 2004-11-22 VBC - WS-DURATION-FINAL, WS-BONUSES-VAL, WS-
006360*                  DEDUCTIONS-VAL, WS-SELECTED-RATE AND WS-
006370*                  AMOUNT-PAID PUT BACK TO COMP-3, SAME AS EVERY
006380*                  OTHER WS ARITHMETIC FIELD IN THE PAYROLL SUITE
006390*                  (WSPYHRS/WSPYPAY/WSPYEMP) - THEY WERE LEFT AS
006395*                  DISPLAY BY MISTAKE WHEN THIS PROGRAM WAS
006397*                  WRITTEN.
006399*
006500*************************************************************************
006600* COPYRIGHT NOTICE.
006700* ****************
006800*
006900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
007000* 2024-04-16.
007100*
007200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007300* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007400* 1976-2026 AND LATER.
007500*
007600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
007900* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE
008000* WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR FOR RESALE, RENTAL
008100* OR HIRE IN ANY WAY.
008200*
008300* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008400* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008500* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
008600* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008700*
008800*************************************************************************
008900*
009000 ENVIRONMENT              DIVISION.
009100*================================
009200*
009300 CONFIGURATION            SECTION.
009400 SPECIAL-NAMES.
009500     C01 IS TOP-OF-FORM.
009600*
009700 INPUT-OUTPUT             SECTION.
009800 FILE-CONTROL.
009900     SELECT  BOOKING-FILE  ASSIGN       BOOKFILE
010000                           ORGANIZATION LINE SEQUENTIAL
010100                           STATUS       WS-Bkg-Status.
010200*
010300     SELECT  FINANCIALS-FILE ASSIGN     FINFILE
010400                           ORGANIZATION LINE SEQUENTIAL
010500                           STATUS       WS-Fin-Status.
010600*
010700     SELECT  JOBS-FILE     ASSIGN       JOBFILE
010800                           ORGANIZATION LINE SEQUENTIAL
010900                           STATUS       WS-Job-Status.
011000*
011100     SELECT  BOOKDTL-FILE  ASSIGN       BOOKDTLF
011200                           ORGANIZATION LINE SEQUENTIAL
011300                           STATUS       WS-Dtl-Status.
011400*
011500     SELECT  JOBTOT-FILE   ASSIGN       JOBTOTFL
011600                           ORGANIZATION LINE SEQUENTIAL
011700                           STATUS       WS-Tot-Status.
011800*
011900     SELECT  JOBALL-FILE   ASSIGN       JOBALLFL
012000                           ORGANIZATION LINE SEQUENTIAL
012100                           STATUS       WS-All-Status.
012200*
012300     SELECT  SORTWK1       ASSIGN       SORTWK1.
012400*
012500     SELECT  SORTWK2       ASSIGN       SORTWK2.
012600*
012700 DATA                     DIVISION.
012800*================================
012900*
013000 FILE                     SECTION.
013100*
013200 FD  BOOKING-FILE.
013300 01  BOOKING-FILE-RECORD   PIC X(170).
013400*
013500 FD  FINANCIALS-FILE.
013600 01  FINANCIALS-FILE-RECORD PIC X(114).
013700*
013800 FD  JOBS-FILE.
013900 01  JOBS-FILE-RECORD      PIC X(60).
014000*
014100 FD  BOOKDTL-FILE.
014200 01  BOOKDTL-FILE-RECORD   PIC X(197).
014300*
014400 FD  JOBTOT-FILE.
014500 01  JOBTOT-FILE-RECORD    PIC X(104).
014600*
014700 FD  JOBALL-FILE.
014800 01  JOBALL-FILE-RECORD    PIC X(104).
014900*
015000 SD  SORTWK1.
015100 01  SW1-Record.
015200     03  SW1-Job-No            PIC X(10).
015300     03  SW1-Updates-Totals    PIC S9(9)V99.
015400*
015500 SD  SORTWK2.
015600 01  SW2-Record.
015700     03  SW2-Date-Key          PIC 9(8).
015800     03  SW2-Body              PIC X(104).
015900*
016000 WORKING-STORAGE          SECTION.
016100*------------------------------
016200 77  Prog-Name               PIC X(16) VALUE "SK010 (1.0.07)".
016300*
016400     COPY "SKBKGREC.COB".
016500     COPY "SKFINREC.COB".
016600     COPY "SKJOBREC.COB".
016700     COPY "SKRATE.COB".
016800     COPY "SKBKDTL.COB".
016900     COPY "SKJOBTOT.COB".
017000     COPY "SKPARAM1.COB".
017100*
017200 01  WS-Data.
017300     03  WS-Bkg-Status         PIC XX     VALUE ZERO.
017400     03  WS-Fin-Status         PIC XX     VALUE ZERO.
017500     03  WS-Job-Status         PIC XX     VALUE ZERO.
017600     03  WS-Dtl-Status         PIC XX     VALUE ZERO.
017700     03  WS-Tot-Status         PIC XX     VALUE ZERO.
017800     03  WS-All-Status         PIC XX     VALUE ZERO.
017900*
018000     03  WS-Bkg-Eof-Sw         PIC 9      COMP  VALUE ZERO.
018100         88  WS-Bkg-Eof            VALUE 1.
018200     03  WS-Fin-Eof-Sw         PIC 9      COMP  VALUE ZERO.
018300         88  WS-Fin-Eof            VALUE 1.
018400     03  WS-Job-Eof-Sw         PIC 9      COMP  VALUE ZERO.
018500         88  WS-Job-Eof            VALUE 1.
018600     03  WS-All-Eof-Sw         PIC 9      COMP  VALUE ZERO.
018700         88  WS-All-Eof            VALUE 1.
018800*
018900     03  WS-Bkg-Read-Ct        PIC 9(7)   COMP  VALUE ZERO.
019000     03  WS-Bkg-Kept-Ct        PIC 9(7)   COMP  VALUE ZERO.
019100     03  WS-Fin-Read-Ct        PIC 9(5)   COMP  VALUE ZERO.
019200     03  WS-Job-Read-Ct        PIC 9(5)   COMP  VALUE ZERO.
019300     03  WS-Job-Tot-Ct         PIC 9(5)   COMP  VALUE ZERO.
019400     03  WS-All-Written-Ct     PIC 9(5)   COMP  VALUE ZERO.
019500     03  WS-Windowed-Ct        PIC 9(5)   COMP  VALUE ZERO.
019600*
019700 01  WS-Time-Work.
019800     03  WS-Arr-Valid-Sw       PIC 9      COMP  VALUE ZERO.
019900         88  WS-Arr-Valid          VALUE 1.
020000     03  WS-Fin-Tm-Valid-Sw    PIC 9      COMP  VALUE ZERO.
020100         88  WS-Fin-Tm-Valid       VALUE 1.
020200     03  WS-TBD-Valid-Sw       PIC 9      COMP  VALUE ZERO.
020300         88  WS-TBD-Valid          VALUE 1.
020400     03  WS-Arr-HH24           PIC 99     COMP  VALUE ZERO.
020500     03  WS-Fin-HH24           PIC 99     COMP  VALUE ZERO.
020600     03  WS-Arr-Total-Min      PIC 9(4)   COMP  VALUE ZERO.
020700     03  WS-Fin-Total-Min      PIC 9(4)   COMP  VALUE ZERO.
020800     03  WS-Elapsed-Min        PIC 9(4)   COMP  VALUE ZERO.
020900     03  WS-Whole-Hours        PIC 9(3)   COMP  VALUE ZERO.
021000     03  WS-Spare-Min          PIC 9(4)   COMP  VALUE ZERO.
021100     03  WS-Time-Based-Dur     PIC S9(3)V99.
021200*
021300 01  WS-Duration-Work.
021400     03  WS-Dur-Valid-Sw       PIC 9      COMP  VALUE ZERO.
021500         88  WS-Dur-Valid          VALUE 1.
021600     03  WS-Hrs-Valid-Sw       PIC 9      COMP  VALUE ZERO.
021700         88  WS-Hrs-Valid          VALUE 1.
021800     03  WS-Dur-Val            PIC S9(3)V99.
021900     03  WS-Hrs-Val            PIC S9(3)V99.
022000     03  WS-Duration-Final-Sw  PIC 9      COMP  VALUE ZERO.
022100         88  WS-Duration-Present   VALUE 1.
022200     03  WS-Duration-Final     PIC S9(3)V99  COMP-3.
022300*
022400 01  WS-Money-Work.
022500     03  WS-Bon-Valid-Sw       PIC 9      COMP  VALUE ZERO.
022600         88  WS-Bon-Valid          VALUE 1.
022700     03  WS-Ded-Valid-Sw       PIC 9      COMP  VALUE ZERO.
022800         88  WS-Ded-Valid          VALUE 1.
022900     03  WS-Bonuses-Val        PIC S9(7)V99  COMP-3.
023000     03  WS-Deductions-Val     PIC S9(7)V99  COMP-3.
023100     03  WS-Selected-Rate      PIC S9(5)V99  COMP-3.
023200     03  WS-Rate-Col           PIC 9      COMP  VALUE ZERO.
023300     03  WS-Amount-Paid        PIC S9(7)V99  COMP-3.
023400*
023500 01  WS-Parse-Area.
023600     03  WS-PRS-Input          PIC X(14).
023700     03  WS-PRS-Len            PIC 9(3)   COMP.
023800     03  WS-PRS-Ptr            PIC 9(3)   COMP.
023900     03  WS-PRS-Strict-Sw      PIC 9      COMP.
024000         88  WS-PRS-Strict         VALUE 1.
024100     03  WS-PRS-Sign-Neg-Sw    PIC 9      COMP  VALUE ZERO.
024200     03  WS-PRS-Seen-Digit-Sw  PIC 9      COMP  VALUE ZERO.
024300     03  WS-PRS-Seen-Dot-Sw    PIC 9      COMP  VALUE ZERO.
024400     03  WS-PRS-Bad-Char-Sw    PIC 9      COMP  VALUE ZERO.
024500     03  WS-PRS-Frac-Count     PIC 9      COMP  VALUE ZERO.
024600     03  WS-PRS-Int-Val        PIC S9(7)  COMP    VALUE ZERO.
024700     03  WS-PRS-Frac-Val       PIC S9(2)  COMP    VALUE ZERO.
024800     03  WS-PRS-Valid-Sw       PIC 9      COMP  VALUE ZERO.
024900         88  WS-PRS-Valid          VALUE 1.
025000     03  WS-PRS-Result         PIC S9(7)V99.
025100     03  WS-PRS-Scan-Char      PIC X.
025200     03  WS-PRS-Scan-Digit REDEFINES WS-PRS-Scan-Char PIC 9.
025300*
025400 01  WS-Date-Parse-Area.
025500     03  WS-DTP-Input          PIC X(10).
025600     03  WS-DTP-Valid-Sw       PIC 9      COMP  VALUE ZERO.
025700         88  WS-DTP-Valid          VALUE 1.
025800     03  WS-DTP-Result         PIC 9(8)   COMP  VALUE ZERO.
025900     03  WS-DTP-Year-X         PIC X(4).
026000     03  WS-DTP-Year-9 REDEFINES WS-DTP-Year-X PIC 9(4).
026100     03  WS-DTP-Month-X        PIC XX.
026200     03  WS-DTP-Month-9 REDEFINES WS-DTP-Month-X PIC 99.
026300     03  WS-DTP-Day-X          PIC XX.
026400     03  WS-DTP-Day-9 REDEFINES WS-DTP-Day-X PIC 99.
026500*
026600 01  Error-Messages.
026700     03  SY001                 PIC X(38)
026800                                VALUE "SY001 Aborting - see console for msg.".
026900     03  SY002                 PIC X(41)
027000                          VALUE "SY002 Financials record table overflow -".
027100     03  SY003                 PIC X(36)
027200                          VALUE "SY003 Jobs master record table full-".
027300*
027400 PROCEDURE DIVISION.
027500*==================
027600*
027700 AA000-Main                   SECTION.
027800**************************************
027900*
028000     DISPLAY  Prog-Name " Starting".
028100     PERFORM  BB000-Initialise      THRU BB000-Exit.
028200     PERFORM  CC000-Load-Financials THRU CC000-Exit.
028300     PERFORM  DD000-Load-Jobs       THRU DD000-Exit.
028400     PERFORM  EE000-Process-Bookings THRU EE000-Exit.
028500     PERFORM  FF000-Sort-Descending THRU FF000-Exit.
028600     PERFORM  GG000-Sort-Ascending  THRU GG000-Exit.
028700     PERFORM  HH000-Wrapup          THRU HH000-Exit.
028800     GOBACK.
028900*
029000 AA000-Exit.  EXIT SECTION.
029100*
029200 BB000-Initialise             SECTION.
029300**************************************
029400*
029500     MOVE     20250301 TO SK-PR1-Window-From.
029600     MOVE     20251031 TO SK-PR1-Window-To.
029700     PERFORM  BB020-Load-Rate-Table THRU BB020-Exit.
029800*
029900     OPEN     INPUT  BOOKING-FILE
030000                     FINANCIALS-FILE
030100                     JOBS-FILE.
030200     OPEN     OUTPUT BOOKDTL-FILE
030300                     JOBALL-FILE.
030400*
030500 BB000-Exit.  EXIT SECTION.
030600*
030700 BB020-Load-Rate-Table        SECTION.                            RT0291
030800**************************************
030900*
031000*  NO RATE FILE EXISTS - THE SIX POSITION/COLUMN PAIRS ARE MOVED
031100*   IN DIRECTLY HERE, ONE PER INDEX - CHANGE THIS PARAGRAPH IF
031200*   THE CLIENT ADDS A NEW PAID GRADE.
031300*
031400     MOVE     6      TO SK-Rate-Idx.
031500     MOVE     "COUNTER   " TO SK-Rate-Position (1).
031600     MOVE     1            TO SK-Rate-Column-No (1).
031700     MOVE     "SCANNER   " TO SK-Rate-Position (2).
031800     MOVE     2            TO SK-Rate-Column-No (2).
031900     MOVE     "AUDITOR   " TO SK-Rate-Position (3).
032000     MOVE     3            TO SK-Rate-Column-No (3).
032100     MOVE     "CONTROLLER" TO SK-Rate-Position (4).
032200     MOVE     3            TO SK-Rate-Column-No (4).
032300     MOVE     "ASS COORD " TO SK-Rate-Position (5).
032400     MOVE     4            TO SK-Rate-Column-No (5).
032500     MOVE     "COORD     " TO SK-Rate-Position (6).
032600     MOVE     5            TO SK-Rate-Column-No (6).
032700*
032800 BB020-Exit.  EXIT SECTION.
032900*
033000 CC000-Load-Financials        SECTION.
033100**************************************
033200*
033300     PERFORM  CC010-Read-Financials THRU CC010-Exit
033400              UNTIL WS-Fin-Eof.
033500     CLOSE    FINANCIALS-FILE.
033600     DISPLAY  "Financials loaded - " WS-Fin-Read-Ct.
033700*
033800 CC000-Exit.  EXIT SECTION.
033900*
034000 CC010-Read-Financials        SECTION.
034100**************************************
034200*
034300     READ     FINANCIALS-FILE INTO SK-Financials-Record.
034400     IF       WS-Fin-Status = "10"
034500              SET  WS-Fin-Eof TO TRUE
034600              GO TO CC010-Exit.
034700     IF       WS-Fin-Status NOT = "00"
034800              DISPLAY SY001 " financials read " WS-Fin-Status
034900              SET  WS-Fin-Eof TO TRUE
035000              GO TO CC010-Exit.
035100*
035200     IF       SK-FTB-Entry-Count >= SK-FTB-Max-Entries
035300              DISPLAY SY002 Fin-Job-No
035400              SET  WS-Fin-Eof TO TRUE
035500              GO TO CC010-Exit.
035600*
035700     ADD      1 TO WS-Fin-Read-Ct.
035800     ADD      1 TO SK-FTB-Entry-Count.
035900     MOVE     Fin-Job-No TO SK-FTB-Job-No (SK-FTB-Entry-Count).
036000     MOVE     Fin-Invoice-No TO SK-FTB-Invoice-No (SK-FTB-Entry-Count).
036100*
036200     MOVE     Fin-Counter-Cost-Hr-Txt TO WS-PRS-Input.
036300     SET      WS-PRS-Strict TO TRUE.
036400     MOVE     10 TO WS-PRS-Len.
036500     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
036600     IF       WS-PRS-Valid
036700              MOVE WS-PRS-Result TO SK-FTB-Counter-Cost-Hr (SK-FTB-Entry-Count)
036800     ELSE
036900              MOVE ZERO TO SK-FTB-Counter-Cost-Hr (SK-FTB-Entry-Count)
037000     END-IF.
037100*
037200     MOVE     Fin-Scanner-Cost-Hr-Txt TO WS-PRS-Input.
037300     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
037400     IF       WS-PRS-Valid
037500              MOVE WS-PRS-Result TO SK-FTB-Scanner-Cost-Hr (SK-FTB-Entry-Count)
037600     ELSE
037700              MOVE ZERO TO SK-FTB-Scanner-Cost-Hr (SK-FTB-Entry-Count)
037800     END-IF.
037900*
038000     MOVE     Fin-Aud-Ctrl-Cost-Hr-Txt TO WS-PRS-Input.
038100     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
038200     IF       WS-PRS-Valid
038300              MOVE WS-PRS-Result TO SK-FTB-Aud-Ctrl-Cost-Hr (SK-FTB-Entry-Count)
038400     ELSE
038500              MOVE ZERO TO SK-FTB-Aud-Ctrl-Cost-Hr (SK-FTB-Entry-Count)
038600     END-IF.
038700*
038800     MOVE     Fin-Asst-Coord-Cost-Hr-Txt TO WS-PRS-Input.
038900     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
039000     IF       WS-PRS-Valid
039100              MOVE WS-PRS-Result TO SK-FTB-Asst-Coord-Cost-Hr (SK-FTB-Entry-Count)
039200     ELSE
039300              MOVE ZERO TO SK-FTB-Asst-Coord-Cost-Hr (SK-FTB-Entry-Count)
039400     END-IF.
039500*
039600     MOVE     Fin-Coord-Cost-Hr-Txt TO WS-PRS-Input.
039700     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
039800     IF       WS-PRS-Valid
039900              MOVE WS-PRS-Result TO SK-FTB-Coord-Cost-Hr (SK-FTB-Entry-Count)
040000     ELSE
040100              MOVE ZERO TO SK-FTB-Coord-Cost-Hr (SK-FTB-Entry-Count)
040200     END-IF.
040300*
040400     MOVE     Fin-Updates-Amt-Txt TO WS-PRS-Input.
040500     MOVE     12 TO WS-PRS-Len.
040600     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
040700     IF       WS-PRS-Valid
040800              MOVE WS-PRS-Result TO SK-FTB-Updates-Amount (SK-FTB-Entry-Count)
040900              MOVE ZERO TO SK-FTB-Updates-Missing (SK-FTB-Entry-Count)
041000     ELSE
041100              MOVE ZERO TO SK-FTB-Updates-Amount (SK-FTB-Entry-Count)
041200              MOVE 1    TO SK-FTB-Updates-Missing (SK-FTB-Entry-Count)
041300     END-IF.
041400*
041500     MOVE     Fin-Paysheet-Amt-Txt TO WS-PRS-Input.
041600     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
041700     IF       WS-PRS-Valid
041800              MOVE WS-PRS-Result TO SK-FTB-Paysheet-Amount (SK-FTB-Entry-Count)
041900              MOVE ZERO TO SK-FTB-Paysheet-Missing (SK-FTB-Entry-Count)
042000     ELSE
042100              MOVE ZERO TO SK-FTB-Paysheet-Amount (SK-FTB-Entry-Count)
042200              MOVE 1    TO SK-FTB-Paysheet-Missing (SK-FTB-Entry-Count)
042300     END-IF.
042400     MOVE     10 TO WS-PRS-Len.
042500*
042600 CC010-Exit.  EXIT SECTION.
042700*
042800 DD000-Load-Jobs              SECTION.
042900**************************************
043000*
043100     PERFORM  DD010-Read-Jobs THRU DD010-Exit
043200              UNTIL WS-Job-Eof.
043300     CLOSE    JOBS-FILE.
043400     DISPLAY  "Jobs loaded - " WS-Job-Read-Ct.
043500*
043600 DD000-Exit.  EXIT SECTION.
043700*
043800 DD010-Read-Jobs              SECTION.
043900**************************************
044000*
044100     READ     JOBS-FILE INTO SK-Jobs-Record.
044200     IF       WS-Job-Status = "10"
044300              SET  WS-Job-Eof TO TRUE
044400              GO TO DD010-Exit.
044500     IF       WS-Job-Status NOT = "00"
044600              DISPLAY SY001 " jobs read " WS-Job-Status
044700              SET  WS-Job-Eof TO TRUE
044800              GO TO DD010-Exit.
044900*
045000     IF       SK-JB-Entry-Count >= SK-JB-Max-Entries
045100              DISPLAY SY003 Job-No
045200              SET  WS-Job-Eof TO TRUE
045300              GO TO DD010-Exit.
045400*
045500     ADD      1 TO WS-Job-Read-Ct.
045600     ADD      1 TO SK-JB-Entry-Count.
045700     MOVE     Job-No      TO SK-JB-Job-No (SK-JB-Entry-Count).
045800     MOVE     Job-Name    TO SK-JB-Name   (SK-JB-Entry-Count).
045900     MOVE     Job-Date-Txt TO SK-JB-Date-Of-Job-Txt (SK-JB-Entry-Count).
046000*
046100     MOVE     Job-Date-Txt TO WS-DTP-Input.
046200     PERFORM  ZZ200-Parse-Date THRU ZZ200-Exit.
046300     IF       WS-DTP-Valid
046400              MOVE WS-DTP-Result TO SK-JB-Date-Of-Job-Num (SK-JB-Entry-Count)
046500     ELSE
046600              MOVE ZERO TO SK-JB-Date-Of-Job-Num (SK-JB-Entry-Count)
046700     END-IF.
046800*
046900 DD010-Exit.  EXIT SECTION.
047000*
047100 EE000-Process-Bookings       SECTION.
047200**************************************
047300*
047400     PERFORM  EE010-Read-Booking THRU EE010-Exit
047500              UNTIL WS-Bkg-Eof.
047600     CLOSE    BOOKING-FILE
047700              BOOKDTL-FILE.
047800     DISPLAY  "Bookings read - " WS-Bkg-Read-Ct
047900              " kept - "         WS-Bkg-Kept-Ct.
048000*
048100 EE000-Exit.  EXIT SECTION.
048200*
048300 EE010-Read-Booking           SECTION.
048400**************************************
048500*
048600     READ     BOOKING-FILE INTO SK-Booking-Record.
048700     IF       WS-Bkg-Status = "10"
048800              SET  WS-Bkg-Eof TO TRUE
048900              GO TO EE010-Exit.
049000     IF       WS-Bkg-Status NOT = "00"
049100              DISPLAY SY001 " booking read " WS-Bkg-Status
049200              SET  WS-Bkg-Eof TO TRUE
049300              GO TO EE010-Exit.
049400*
049500     ADD      1 TO WS-Bkg-Read-Ct.
049600     IF       Bkg-Job-No = SPACES
049700              GO TO EE010-Exit.
049800*
049900*  Inner join to Financials on job number - no match, drop row.
050000*
050100     SET      SK-FTB-Idx TO 1.
050200     SEARCH   SK-FTB-Entry
050300              AT END
050400                   GO TO EE010-Exit
050500              WHEN SK-FTB-Job-No (SK-FTB-Idx) = Bkg-Job-No
050600                   CONTINUE
050700     END-SEARCH.
050800*
050900     PERFORM  BB100-Resolve-Duration THRU BB100-Exit.
051000     PERFORM  BB150-Parse-Money THRU BB150-Exit.
051100     PERFORM  BB200-Select-Rate THRU BB200-Exit.
051200     PERFORM  BB250-Calc-Amount-Paid THRU BB250-Exit.
051300     PERFORM  BB300-Write-Detail THRU BB300-Exit.
051400     PERFORM  BB350-Accumulate-Job-Total THRU BB350-Exit.
051500     ADD      1 TO WS-Bkg-Kept-Ct.
051600*
051700 EE010-Exit.  EXIT SECTION.
051800*
051900 BB100-Resolve-Duration       SECTION.                            VBC0291
052000**************************************
052100*
052200*  Parse arrival, finish times (12 hr HH:MM AM/PM) and derive the
052300*   time based duration, then resolve the final duration by the
052400*   practical contract - first non-missing of duration, hours
052500*   worked, time based duration.
052600*
052700     SET      WS-Arr-Valid TO FALSE.
052800     SET      WS-Fin-Tm-Valid TO FALSE.
052900     SET      WS-TBD-Valid TO FALSE.
053000*
053100     PERFORM  BB110-Parse-Clock THRU BB110-Exit.
053200*
053300     IF       WS-Arr-Valid AND WS-Fin-Tm-Valid
053400              IF       WS-Fin-Total-Min < WS-Arr-Total-Min
053500                       ADD  1440 TO WS-Fin-Total-Min
053600              END-IF
053700              SUBTRACT WS-Arr-Total-Min FROM WS-Fin-Total-Min
053800                       GIVING WS-Elapsed-Min
053900              DIVIDE   WS-Elapsed-Min BY 60
054000                       GIVING WS-Whole-Hours
054100                       REMAINDER WS-Spare-Min
054200              MOVE     WS-Whole-Hours TO WS-Time-Based-Dur
054300              SET      WS-TBD-Valid TO TRUE
054400     END-IF.
054500*
054600     MOVE     Bkg-Duration-Txt TO WS-PRS-Input.
054700     SET      WS-PRS-Strict TO TRUE.
054800     MOVE     8 TO WS-PRS-Len.
054900     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
055000     IF       WS-PRS-Valid
055100              MOVE WS-PRS-Result TO WS-Dur-Val
055200              SET  WS-Dur-Valid  TO TRUE
055300     ELSE
055400              SET  WS-Dur-Valid TO FALSE
055500     END-IF.
055600*
055700     MOVE     Bkg-Hours-Worked-Txt TO WS-PRS-Input.
055800     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
055900     IF       WS-PRS-Valid
056000              MOVE WS-PRS-Result TO WS-Hrs-Val
056100              SET  WS-Hrs-Valid  TO TRUE
056200     ELSE
056300              SET  WS-Hrs-Valid TO FALSE
056400     END-IF.
056500*
056600     EVALUATE TRUE
056700         WHEN  WS-Dur-Valid
056800               MOVE WS-Dur-Val TO WS-Duration-Final
056900               SET  WS-Duration-Present TO TRUE
057000         WHEN  WS-Hrs-Valid
057100               MOVE WS-Hrs-Val TO WS-Duration-Final
057200               SET  WS-Duration-Present TO TRUE
057300         WHEN  WS-TBD-Valid
057400               MOVE WS-Time-Based-Dur TO WS-Duration-Final
057500               SET  WS-Duration-Present TO TRUE
057600         WHEN  OTHER
057700               MOVE ZERO TO WS-Duration-Final
057800               SET  WS-Duration-Present TO FALSE
057900     END-EVALUATE.
058000*
058100 BB100-Exit.  EXIT SECTION.
058200*
058300 BB110-Parse-Clock            SECTION.
058400**************************************
058500*
058600     IF       Bkg-Arr-HH IS NOT NUMERIC OR Bkg-Arr-MM IS NOT NUMERIC
058700              GO TO BB110-Finish.
058800     IF       Bkg-Arr-AMPM NOT = "AM" AND NOT = "PM"
058900              GO TO BB110-Finish.
059000     MOVE     Bkg-Arr-HH TO WS-Arr-HH24.
059100     IF       Bkg-Arr-AMPM = "AM" AND WS-Arr-HH24 = 12
059200              MOVE ZERO TO WS-Arr-HH24.
059300     IF       Bkg-Arr-AMPM = "PM" AND WS-Arr-HH24 NOT = 12
059400              ADD  12 TO WS-Arr-HH24.
059500     COMPUTE  WS-Arr-Total-Min = WS-Arr-HH24 * 60 + Bkg-Arr-MM.
059600     SET      WS-Arr-Valid TO TRUE.
059700*
059800 BB110-Finish.
059900     IF       Bkg-Fin-HH IS NOT NUMERIC OR Bkg-Fin-MM IS NOT NUMERIC
060000              GO TO BB110-Exit.
060100     IF       Bkg-Fin-AMPM NOT = "AM" AND NOT = "PM"
060200              GO TO BB110-Exit.
060300     MOVE     Bkg-Fin-HH TO WS-Fin-HH24.
060400     IF       Bkg-Fin-AMPM = "AM" AND WS-Fin-HH24 = 12
060500              MOVE ZERO TO WS-Fin-HH24.
060600     IF       Bkg-Fin-AMPM = "PM" AND WS-Fin-HH24 NOT = 12
060700              ADD  12 TO WS-Fin-HH24.
060800     COMPUTE  WS-Fin-Total-Min = WS-Fin-HH24 * 60 + Bkg-Fin-MM.
060900     SET      WS-Fin-Tm-Valid TO TRUE.
061000*
061100 BB110-Exit.  EXIT SECTION.
061200*
061300 BB150-Parse-Money            SECTION.
061400**************************************
061500*
061600     MOVE     Bkg-Bonuses-Txt TO WS-PRS-Input.
061700     SET      WS-PRS-Strict TO TRUE.
061800     MOVE     10 TO WS-PRS-Len.
061900     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
062000     IF       WS-PRS-Valid
062100              MOVE WS-PRS-Result TO WS-Bonuses-Val
062200              SET  WS-Bon-Valid TO TRUE
062300     ELSE
062400              MOVE ZERO TO WS-Bonuses-Val
062500              SET  WS-Bon-Valid TO FALSE
062600     END-IF.
062700*
062800     MOVE     Bkg-Deductions-Txt TO WS-PRS-Input.
062900     PERFORM  ZZ100-Parse-Decimal THRU ZZ100-Exit.
063000     IF       WS-PRS-Valid
063100              MOVE WS-PRS-Result TO WS-Deductions-Val
063200              SET  WS-Ded-Valid TO TRUE
063300     ELSE
063400              MOVE ZERO TO WS-Deductions-Val
063500              SET  WS-Ded-Valid TO FALSE
063600     END-IF.
063700     MOVE     8 TO WS-PRS-Len.
063800*
063900 BB150-Exit.  EXIT SECTION.
064000*
064100 BB200-Select-Rate            SECTION.
064200**************************************
064300*
064400     MOVE     ZERO TO WS-Rate-Col.
064500     MOVE     ZERO TO WS-Selected-Rate.
064600     SET      SK-Rate-Idx TO 1.
064700     SEARCH   SK-Rate-Entry
064800              AT END
064900                   CONTINUE
065000              WHEN SK-Rate-Position (SK-Rate-Idx) = Bkg-Job-Position
065100                   MOVE SK-Rate-Column-No (SK-Rate-Idx) TO WS-Rate-Col
065200     END-SEARCH.
065300*
065400     EVALUATE WS-Rate-Col
065500         WHEN  1   MOVE SK-FTB-Counter-Cost-Hr (SK-FTB-Idx)    TO WS-Selected-Rate
065600         WHEN  2   MOVE SK-FTB-Scanner-Cost-Hr (SK-FTB-Idx)    TO WS-Selected-Rate
065700         WHEN  3   MOVE SK-FTB-Aud-Ctrl-Cost-Hr (SK-FTB-Idx)   TO WS-Selected-Rate
065800         WHEN  4   MOVE SK-FTB-Asst-Coord-Cost-Hr (SK-FTB-Idx) TO WS-Selected-Rate
065900         WHEN  5   MOVE SK-FTB-Coord-Cost-Hr (SK-FTB-Idx)      TO WS-Selected-Rate
066000         WHEN  OTHER MOVE ZERO TO WS-Selected-Rate
066100     END-EVALUATE.
066200*
066300 BB200-Exit.  EXIT SECTION.
066400*
066500 BB250-Calc-Amount-Paid       SECTION.
066600**************************************
066700*
066800     COMPUTE  WS-Amount-Paid ROUNDED =
066900              WS-Selected-Rate * WS-Duration-Final
067000              + WS-Bonuses-Val - WS-Deductions-Val.
067100*
067200 BB250-Exit.  EXIT SECTION.
067300*
067400 BB300-Write-Detail           SECTION.
067500**************************************
067600*
067700     MOVE     Bkg-Student-No     TO Bkd-Student-No.
067800     MOVE     Bkg-Job-No         TO Bkd-Job-No.
067900     MOVE     Bkg-Booked         TO Bkd-Booked.
068000     MOVE     Bkg-Group-Name     TO Bkd-Group-Name.
068100     MOVE     Bkg-Rating         TO Bkd-Rating.
068200     MOVE     Bkg-Job-Position   TO Bkd-Job-Position.
068300     MOVE     Bkg-Resp-For-QC    TO Bkd-Resp-For-QC.
068400     MOVE     Bkg-Arrival-Time   TO Bkd-Arrival-Time.
068500     MOVE     Bkg-Finish-Time    TO Bkd-Finish-Time.
068600     MOVE     Bkg-Departure-Time TO Bkd-Departure-Time.
068700     MOVE     WS-Duration-Final  TO Bkd-Duration.
068800     MOVE     WS-Bonuses-Val     TO Bkd-Bonuses.
068900     MOVE     WS-Deductions-Val  TO Bkd-Deductions.
069000     MOVE     WS-Amount-Paid     TO Bkd-Amount-Paid.
069110     MOVE     SK-FTB-Counter-Cost-Hr (SK-FTB-Idx)    TO Bkd-Counter-Cost-Hr.
069120     MOVE     SK-FTB-Scanner-Cost-Hr (SK-FTB-Idx)    TO Bkd-Scanner-Cost-Hr.
069130     MOVE     SK-FTB-Aud-Ctrl-Cost-Hr (SK-FTB-Idx)   TO Bkd-Aud-Ctrl-Cost-Hr.
069140     MOVE     SK-FTB-Asst-Coord-Cost-Hr (SK-FTB-Idx) TO Bkd-Asst-Coord-Cost-Hr.
069150     MOVE     SK-FTB-Coord-Cost-Hr (SK-FTB-Idx)      TO Bkd-Coord-Cost-Hr.
069200     MOVE     WS-Rate-Col        TO Bkd-Rate-Column-No.
069300     MOVE     WS-Selected-Rate   TO Bkd-Selected-Rate.
069500*
069600     WRITE    BOOKDTL-FILE-RECORD FROM SK-Bookings-Detail-Record.
069700     IF       WS-Dtl-Status NOT = "00"
069800              DISPLAY SY001 " detail write " WS-Dtl-Status.
069900*
070000 BB300-Exit.  EXIT SECTION.
070100*
070200 BB350-Accumulate-Job-Total   SECTION.
070300**************************************
070400*
070500     SET      SK-JTB-Idx TO 1.
070600     SEARCH   SK-JTB-Entry
070700              AT END
070800                   PERFORM BB360-New-Job-Total THRU BB360-Exit
070900              WHEN SK-JTB-Job-No (SK-JTB-Idx) = Bkg-Job-No
071000                   ADD  WS-Amount-Paid
071100                        TO SK-JTB-Updates-Totals (SK-JTB-Idx)
071200     END-SEARCH.
071300*
071400 BB350-Exit.  EXIT SECTION.
071500*
071600 BB360-New-Job-Total          SECTION.
071700**************************************
071800*
071900     IF       SK-JTB-Entry-Count >= SK-JTB-Max-Entries
072000              DISPLAY SY002 Bkg-Job-No
072100              GO TO BB360-Exit.
072200     ADD      1 TO SK-JTB-Entry-Count.
072300     MOVE     Bkg-Job-No TO SK-JTB-Job-No (SK-JTB-Entry-Count).
072400     MOVE     WS-Amount-Paid TO SK-JTB-Updates-Totals (SK-JTB-Entry-Count).
072500*
072600 BB360-Exit.  EXIT SECTION.
072700*
072800 FF000-Sort-Descending        SECTION.
072900**************************************
073000*
073100*  Sort the accumulated job totals descending by job number,
073200*   joining to the Financials amounts view & the Jobs master as
073300*   each sorted record comes back, and write the un-windowed
073400*   work file (step 5/6 of the spec) used by SK015 & SK030.
073500*
073600     SORT     SORTWK1 ON DESCENDING KEY SW1-Job-No
073700              INPUT PROCEDURE  FF010-Release-Totals THRU FF010-Exit
073800              OUTPUT PROCEDURE FF020-Return-Totals  THRU FF020-Exit.
073900     CLOSE    JOBALL-FILE.
074000     DISPLAY  "Job totals written to work file - " WS-All-Written-Ct.
074100*
074200 FF000-Exit.  EXIT SECTION.
074300*
074400 FF010-Release-Totals         SECTION.
074500**************************************
074600*
074700     PERFORM  FF011-Release-One THRU FF011-Exit
074800              VARYING SK-JTB-Idx FROM 1 BY 1
074900              UNTIL SK-JTB-Idx > SK-JTB-Entry-Count.
075000*
075100 FF010-Exit.  EXIT SECTION.
075200*
075300 FF011-Release-One            SECTION.
075400**************************************
075500*
075600     MOVE     SK-JTB-Job-No (SK-JTB-Idx)          TO SW1-Job-No.
075700     MOVE     SK-JTB-Updates-Totals (SK-JTB-Idx)  TO SW1-Updates-Totals.
075800     RELEASE  SW1-Record.
075900*
076000 FF011-Exit.  EXIT SECTION.
076100*
076200 FF020-Return-Totals          SECTION.
076300**************************************
076400*
076500     MOVE     ZERO TO WS-All-Eof-Sw.
076600     PERFORM  FF021-Return-One THRU FF021-Exit
076700              UNTIL WS-All-Eof.
076800*
076900 FF020-Exit.  EXIT SECTION.
077000*
077100 FF021-Return-One             SECTION.                            VBC0591
077200**************************************
077300*
077400     RETURN   SORTWK1 RECORD INTO SW1-Record
077500              AT END
077600                   SET WS-All-Eof TO TRUE
077700                   GO TO FF021-Exit.
077800*
077900*  Financials amounts lookup - the booking that fed this total
078000*   was already matched to Financials at EE010, so this search
078100*   will always succeed.
078200*
078300     SET      SK-FTB-Idx TO 1.
078400     SEARCH   SK-FTB-Entry
078500              AT END
078600                   GO TO FF021-Exit
078700              WHEN SK-FTB-Job-No (SK-FTB-Idx) = SW1-Job-No
078800                   CONTINUE
078900     END-SEARCH.
079000*
079100*  Inner join to the Jobs master - no match, drop this job.
079200*
079300     SET      SK-JB-Idx TO 1.
079400     SEARCH   SK-JB-Entry
079500              AT END
079600                   GO TO FF021-Exit
079700              WHEN SK-JB-Job-No (SK-JB-Idx) = SW1-Job-No
079800                   CONTINUE
079900     END-SEARCH.
080000*
080100     MOVE     SW1-Job-No                        TO Jtl-Job-No.
080200     MOVE     SW1-Updates-Totals                TO Jtl-Updates-Totals.
080300     IF       SK-FTB-Updates-Missing (SK-FTB-Idx) = 1
080400              MOVE ZERO TO Jtl-Updates-Amount
080500     ELSE
080600              MOVE SK-FTB-Updates-Amount (SK-FTB-Idx) TO Jtl-Updates-Amount
080700     END-IF.
080800     IF       SK-FTB-Paysheet-Missing (SK-FTB-Idx) = 1
080900              MOVE ZERO TO Jtl-Paysheet-Amount
081000     ELSE
081100              MOVE SK-FTB-Paysheet-Amount (SK-FTB-Idx) TO Jtl-Paysheet-Amount
081200     END-IF.
081300     MOVE     SK-FTB-Invoice-No (SK-FTB-Idx)    TO Jtl-Invoice-No.
081400     MOVE     SK-JB-Name (SK-JB-Idx)            TO Jtl-Name.
081500     MOVE     SK-JB-Date-Of-Job-Txt (SK-JB-Idx)  TO Jtl-Date-Of-Job.
081600*
081700     WRITE    JOBALL-FILE-RECORD FROM SK-Job-Totals-Record.
081800     IF       WS-All-Status NOT = "00"
081900              DISPLAY SY001 " work file write " WS-All-Status.
082000     ADD      1 TO WS-All-Written-Ct.
082100*
082200 FF021-Exit.  EXIT SECTION.
082300*
082400 GG000-Sort-Ascending         SECTION.
082500**************************************
082600*
082700*  Re-read the un-windowed work file, keep only rows whose date
082800*   of job falls in the reconciliation window, sort ascending by
082900*   date of job, and write the windowed JOB-TOTALS output.
083000*
083100     SORT     SORTWK2 ON ASCENDING KEY SW2-Date-Key
083200              INPUT PROCEDURE  GG010-Release-Windowed THRU GG010-Exit
083300              OUTPUT PROCEDURE GG020-Return-Windowed  THRU GG020-Exit.
083400     DISPLAY  "Job totals written to JOB-TOTALS - " WS-Windowed-Ct.
083500*
083600 GG000-Exit.  EXIT SECTION.
083700*
083800 GG010-Release-Windowed       SECTION.
083900**************************************
084000*
084100     OPEN     INPUT JOBALL-FILE.
084200     MOVE     ZERO TO WS-All-Eof-Sw.
084300     PERFORM  GG011-Release-One THRU GG011-Exit
084400              UNTIL WS-All-Eof.
084500     CLOSE    JOBALL-FILE.
084600*
084700 GG010-Exit.  EXIT SECTION.
084800*
084900 GG011-Release-One            SECTION.
085000**************************************
085100*
085200     READ     JOBALL-FILE INTO SK-Job-Totals-Record.
085300     IF       WS-All-Status = "10"
085400              SET  WS-All-Eof TO TRUE
085500              GO TO GG011-Exit.
085600     IF       WS-All-Status NOT = "00"
085700              DISPLAY SY001 " work file reread " WS-All-Status
085800              SET  WS-All-Eof TO TRUE
085900              GO TO GG011-Exit.
086000*
086100     MOVE     Jtl-Date-Of-Job TO WS-DTP-Input.
086200     PERFORM  ZZ200-Parse-Date THRU ZZ200-Exit.
086300     IF       NOT WS-DTP-Valid
086400              GO TO GG011-Exit.
086500     IF       WS-DTP-Result < SK-PR1-Window-From
086600              GO TO GG011-Exit.
086700     IF       WS-DTP-Result > SK-PR1-Window-To
086800              GO TO GG011-Exit.
086900*
087000     MOVE     WS-DTP-Result      TO SW2-Date-Key.
087100     MOVE     SK-Job-Totals-Record TO SW2-Body.
087200     RELEASE  SW2-Record.
087300*
087400 GG011-Exit.  EXIT SECTION.
087500*
087600 GG020-Return-Windowed        SECTION.
087700**************************************
087800*
087900     OPEN     OUTPUT JOBTOT-FILE.
088000     PERFORM  GG021-Return-One THRU GG021-Exit
088100              UNTIL WS-Job-Eof.
088200     CLOSE    JOBTOT-FILE.
088300*
088400 GG020-Exit.  EXIT SECTION.
088500*
088600 GG021-Return-One             SECTION.
088700**************************************
088800*
088900     RETURN   SORTWK2 RECORD INTO SW2-Record
089000              AT END
089100                   SET WS-Job-Eof TO TRUE
089200                   GO TO GG021-Exit.
089300     MOVE     SW2-Body TO SK-Job-Totals-Record.
089400     WRITE    JOBTOT-FILE-RECORD FROM SK-Job-Totals-Record.
089500     IF       WS-Tot-Status NOT = "00"
089600              DISPLAY SY001 " job-totals write " WS-Tot-Status.
089700     ADD      1 TO WS-Windowed-Ct.
089800*
089900 GG021-Exit.  EXIT SECTION.
090000*
090100 HH000-Wrapup                 SECTION.
090200**************************************
090300*
090400     DISPLAY  Prog-Name " Ending normally.".
090500*
090600 HH000-Exit.  EXIT SECTION.
090700*
090800 ZZ100-Parse-Decimal          SECTION.
090900**************************************
091000*
091100*  Generic textual decimal parser, no intrinsic functions used.
091200*   Set WS-PRS-Input/WS-PRS-Len/WS-PRS-Strict-Sw before calling.
091300*   In strict mode (financials & booking fields) any character
091400*   that is not a digit, leading sign, decimal point or space
091500*   marks the field invalid; in lenient mode (not used by this
091600*   program - see SK020) such characters are simply skipped.
091700*
091800     MOVE     ZERO TO WS-PRS-Sign-Neg-Sw
091900                      WS-PRS-Seen-Digit-Sw
092000                      WS-PRS-Seen-Dot-Sw
092100                      WS-PRS-Bad-Char-Sw
092200                      WS-PRS-Frac-Count
092300                      WS-PRS-Int-Val
092400                      WS-PRS-Frac-Val.
092500     SET      WS-PRS-Valid TO FALSE.
092600     IF       WS-PRS-Input = SPACES
092700              GO TO ZZ100-Exit.
092800*
092900     PERFORM  ZZ101-Parse-One-Char THRU ZZ101-Exit
093000              VARYING WS-PRS-Ptr FROM 1 BY 1
093100              UNTIL WS-PRS-Ptr > WS-PRS-Len.
093200*
093300     IF       WS-PRS-Bad-Char-Sw = 1 OR WS-PRS-Seen-Digit-Sw = 0
093400              GO TO ZZ100-Exit.
093500*
093600     COMPUTE  WS-PRS-Result ROUNDED =
093700              WS-PRS-Int-Val + (WS-PRS-Frac-Val / 100).
093800     IF       WS-PRS-Sign-Neg-Sw = 1
093900              COMPUTE WS-PRS-Result = ZERO - WS-PRS-Result.
094000     SET      WS-PRS-Valid TO TRUE.
094100*
094200 ZZ100-Exit.  EXIT SECTION.
094300*
094400 ZZ101-Parse-One-Char         SECTION.
094500**************************************
094600*
094700     MOVE     WS-PRS-Input (WS-PRS-Ptr:1) TO WS-PRS-Scan-Char.
094800     EVALUATE TRUE
094900         WHEN  WS-PRS-Scan-Char = SPACE
095000               CONTINUE
095100         WHEN  WS-PRS-Scan-Char = "-"
095200               IF   WS-PRS-Seen-Digit-Sw = 1 OR WS-PRS-Seen-Dot-Sw = 1
095300                    MOVE 1 TO WS-PRS-Bad-Char-Sw
095400               ELSE
095500                    MOVE 1 TO WS-PRS-Sign-Neg-Sw
095600               END-IF
095700         WHEN  WS-PRS-Scan-Char = "."
095800               IF   WS-PRS-Seen-Dot-Sw = 1
095900                    MOVE 1 TO WS-PRS-Bad-Char-Sw
096000               ELSE
096100                    MOVE 1 TO WS-PRS-Seen-Dot-Sw
096200               END-IF
096300         WHEN  WS-PRS-Scan-Char >= "0" AND WS-PRS-Scan-Char <= "9"
096400               MOVE 1 TO WS-PRS-Seen-Digit-Sw
096500               IF   WS-PRS-Seen-Dot-Sw = 0
096600                    COMPUTE WS-PRS-Int-Val =
096700                            WS-PRS-Int-Val * 10 + WS-PRS-Scan-Digit
096800               ELSE
096900                    IF   WS-PRS-Frac-Count < 2
097000                         COMPUTE WS-PRS-Frac-Val =
097100                                 WS-PRS-Frac-Val * 10 + WS-PRS-Scan-Digit
097200                         ADD  1 TO WS-PRS-Frac-Count
097300                    END-IF
097400               END-IF
097500         WHEN  OTHER
097600               IF   WS-PRS-Strict
097700                    MOVE 1 TO WS-PRS-Bad-Char-Sw
097800               END-IF
097900     END-EVALUATE.
098000*
098100 ZZ101-Exit.  EXIT SECTION.
098200*
098300 ZZ200-Parse-Date             SECTION.                            VBC9807
098400**************************************
098500*
098600*  Parses WS-DTP-Input, expected "CCYY-MM-DD", into WS-DTP-Result
098700*   as a CCYYMMDD binary date, setting WS-DTP-Valid-Sw accordingly.
098800*
098900     SET      WS-DTP-Valid TO FALSE.
099000     MOVE     ZERO TO WS-DTP-Result.
099100     IF       WS-DTP-Input = SPACES
099200              GO TO ZZ200-Exit.
099300     IF       WS-DTP-Input (5:1) NOT = "-" OR
099400              WS-DTP-Input (8:1) NOT = "-"
099500              GO TO ZZ200-Exit.
099600*
099700     MOVE     WS-DTP-Input (1:4) TO WS-DTP-Year-X.
099800     MOVE     WS-DTP-Input (6:2) TO WS-DTP-Month-X.
099900     MOVE     WS-DTP-Input (9:2) TO WS-DTP-Day-X.
100000     IF       WS-DTP-Year-X NOT NUMERIC OR
100100              WS-DTP-Month-X NOT NUMERIC OR
100200              WS-DTP-Day-X NOT NUMERIC
100300              GO TO ZZ200-Exit.
100400*
100500     COMPUTE  WS-DTP-Result =
100600              WS-DTP-Year-9 * 10000 + WS-DTP-Month-9 * 100 + WS-DTP-Day-9.
100700     SET      WS-DTP-Valid TO TRUE.
100800*
100900 ZZ200-Exit.  EXIT SECTION.
101000*
