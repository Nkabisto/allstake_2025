000100********************************************
000200*                                          *
000300*  Record Definition For Paysheet Totals    *
000400*       Work File                           *
000500*     Uses Pst-Invoice-No as key            *
000600********************************************
000700*  File size 31 bytes.
000800*
000900*  NOTE - same invoice number may appear more than once in this
001000*   file if it was present in more than one paysheet file - no
001100*   cross-file re-aggregation is done, per the spec.
001200*
001300* 20/07/88 vbc - Created.
001400*
001500 01  SK-Paysheet-Total-Record.
001600     03  Pst-Invoice-No      pic x(12).
001700     03  Pst-Stocktake-Totals pic s9(9)v99.
001900     03  filler              pic x(8).
002100*
002200*  IS this header rec needed (run-stamp only, not joined to) ?
002300*
002400 01  SK-Paysheet-Total-Header.
002500     03  Pth-Header-Key      pic 9(7)      comp.
002550* value zero.
002600     03  Pth-Run-Date        pic 9(8)      comp.
002650* ccyymmdd of this run
002700     03  Pth-Files-Read      pic 9(4)      comp.
002750* count of paysheet files read
002800     03  filler              pic x(30).
002850* expansion
002900*
002920*
002940*  In-memory table built by sk030 while the paysheet totals work
002950*   file is read once at start of run - the final reconciliation
002960*   join then scans this table for Pst-Invoice-No instead of
002970*   re-reading the work file for every job.  An invoice that
002980*   appears in more than one paysheet file has one entry per
002990*   file here, so the join in sk030 may match more than one
002995*   entry per job - see the header comment above.
003000*
003010 01  SK-Paysheet-Total-Table.
003020     03  SK-PTB-Entry-Count     pic 9(4)  comp  value zero.
003030     03  SK-PTB-Max-Entries     pic 9(4)  comp  value 4000.
003040     03  SK-PTB-Entry           occurs 0 to 4000 times
003050                                depending on SK-PTB-Entry-Count
003060                                indexed by SK-PTB-Idx.
003070         05  SK-PTB-Invoice-No       pic x(12).
003080         05  SK-PTB-Stocktake-Totals pic s9(9)v99.
003090*
