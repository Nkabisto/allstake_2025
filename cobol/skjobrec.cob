000100********************************************
000200*                                          *
000300*  Record Definition For Jobs Master        *
000400*       Staging File                        *
000500*     Uses Job-No as key                     *
000600********************************************
000700*  File size 60 bytes.
000800*
000900* 14/06/88 vbc - Created.
001000* 07/05/91 vbc - Chg Job-Date-Txt to hold iso text as supplied,
001100*                numeric work copy kept in WS of sk010, not here.
001200*
001300 01  SK-Jobs-Record.
001400     03  Job-No             pic x(10).
001450* join key
001500     03  Job-Name            pic x(30).
001550* stocktake / client-site name
001600     03  Job-Date-Txt        pic x(10).
002150* "ccyy-mm-dd", unparseable = missing
002400     03  filler              pic x(10).
002700*
002750*
002800*  In-memory lookup table built by sk010 while the Jobs master is
002820*   read once at start of run - job-totals then join to this table
002840*   by SK-JB-Job-No rather than re-reading the Jobs file per job.
002860*
002900 01  SK-Jobs-Table.
003000     03  SK-JB-Entry-Count      pic 9(4)  comp  value zero.
003100     03  SK-JB-Max-Entries      pic 9(4)  comp  value 2000.
003200     03  SK-JB-Entry            occurs 0 to 2000 times
003300                                depending on SK-JB-Entry-Count
003400                                indexed by SK-JB-Idx.
003500         05  SK-JB-Job-No            pic x(10).
003600         05  SK-JB-Name              pic x(30).
003700         05  SK-JB-Date-Of-Job-Txt   pic x(10).
003800         05  SK-JB-Date-Of-Job-Num   pic 9(8)      comp.
003900*                                       ccyymmdd, zero = missing/unparseable
004000*
