000100********************************************
000200*                                          *
000300*  Record Definition For Job Totals         *
000400*       Output File  +  Working Table       *
000500*     Uses Jtl-Job-No as key                *
000600********************************************
000700*  File size 104 bytes.
000800*
000900* 14/06/88 vbc - Created.
001000* 11/02/91 vbc - Added Jtl-Invoice-No, Jtl-Name & Jtl-Date-Of-Job,
001100*                pulled in from the Financials/Jobs join - was
001200*                originally just the three money columns.
001300* 19/03/99 vbc - Y2K: Jtl-Date-Of-Job kept as received iso text,
001400*                ccyymmdd work copy lives in the sk010 WS table.
001450* 2004-11-22 vbc - SK-Job-Totals-Table's three money columns put
001460*                  to comp-3, same as the old WS accumulators.
001500*
001600 01  SK-Job-Totals-Record.
001700     03  Jtl-Job-No          pic x(10).
001800     03  Jtl-Updates-Totals  pic s9(9)v99.
001850* sum of computed amount_paid
001900     03  Jtl-Updates-Amount  pic s9(9)v99.
001950* recorded Financials total
002000     03  Jtl-Paysheet-Amount pic s9(9)v99.
002050* recorded Financials paysheet total
002100     03  Jtl-Invoice-No      pic x(12).
002200     03  Jtl-Name            pic x(30).
002300     03  Jtl-Date-Of-Job     pic x(10).
002400     03  filler              pic x(9).
002500*
002600*  In-memory accumulator table built by sk010 while it groups
002700*   bookings-detail by job number (QTD/YTD company-history style
002800*   accumulator, here holding just the one run's totals). Table
002900*   size assumes no more than 2000 distinct jobs per run - raise
003000*   SK-JTB-Max-Entries if that ever proves short.
003100*
003200 01  SK-Job-Totals-Table.
003300     03  SK-JTB-Entry-Count     pic 9(4)  comp  value zero.
003400     03  SK-JTB-Max-Entries     pic 9(4)  comp  value 2000.
003500     03  SK-JTB-Entry           occurs 0 to 2000 times
003600                                depending on SK-JTB-Entry-Count
003700                                indexed by SK-JTB-Idx.
003800         05  SK-JTB-Job-No           pic x(10).
003900         05  SK-JTB-Updates-Totals   pic s9(9)v99  comp-3.
004000         05  SK-JTB-Updates-Amount   pic s9(9)v99  comp-3.
004100         05  SK-JTB-Paysheet-Amount  pic s9(9)v99  comp-3.
004200         05  SK-JTB-Invoice-No       pic x(12).
004300         05  SK-JTB-Name             pic x(30).
004400         05  SK-JTB-Date-Of-Job-Txt  pic x(10).
004500         05  SK-JTB-Date-Of-Job-Num  pic 9(8)      comp.
004550* ccyymmdd, zero = missing
004600*
004700********************************************
004800*                                          *
004900*  Record Definition For Stocktake Summary  *
005000*       Output File                         *
005100*     Uses Sts-Invoice-No as key            *
005200********************************************
005300*  File size 115 bytes.
005400*
005500* 05/09/88 vbc - Created - carries the un-windowed job set
005600*                joined to the paysheet totals (spec step 8).
005700*
005800 01  SK-Stocktake-Summary-Record.
005900     03  Sts-Job-No          pic x(10).
006000     03  Sts-Updates-Totals  pic s9(9)v99.
006100     03  Sts-Updates-Amount  pic s9(9)v99.
006200     03  Sts-Paysheet-Amount pic s9(9)v99.
006300     03  Sts-Invoice-No      pic x(12).
006400     03  Sts-Name            pic x(30).
006500     03  Sts-Date-Of-Job     pic x(10).
006600     03  Sts-Stocktake-Totals pic s9(9)v99.
006650* paysheet-derived sum for the invoice
006700     03  filler              pic x(9).
006800*
