000100********************************************
000200*                                          *
000300*  Record Definition For Paysheet Files     *
000400*     (one of n files per run)               *
000500*     Uses Psh-Invoice-No  as key            *
000600********************************************
000700*  File size 30 bytes.
000800*
000900* Each paysheet file has 3 preamble lines then a column-header
001000*  line then data - see SK-Paysheet-Hdr-Record below for the
001100*  skip-count used by sk020.
001200*
001300* 20/07/88 vbc - Created.
001400* 14/02/92 vbc - Widened Psh-Amount-Txt from x(12) to x(14) -
001500*                some agencies' print run pads with "GBP " etc.
001600*
001700 01  SK-Paysheet-Record.
001800     03  Psh-Invoice-No      pic x(12).
001850* "INVOICE NO." column
001900     03  Psh-Amount-Txt      pic x(14).
001950* "AMOUNT PAID" column, currency text - a literal "*" here
001960*  marks an invalid row, see sk020 DD010-Read-Row
002000     03  filler              pic x(4).
002100
002200*
002300*  The 3 preamble lines + 1 header line skipped ahead of data are
002400*   not fixed-layout text worth a record description - sk020 just
002500*   reads and discards 4 lines per file before the data rows start.
002600*
002700 01  SK-Paysheet-Hdr-Record.
002800     03  Psh-Hdr-Skip-Count  pic 9      value 4.
002850* 3 preamble + 1 col heading
002900     03  filler              pic x(25).
003000*
