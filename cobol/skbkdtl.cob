000100********************************************
000200*                                          *
000300*  Record Definition For Bookings Detail    *
000400*           Output File                     *
000500*     Uses Bkd-Student-No + Bkd-Job-No       *
000600********************************************
000700*  File size 197 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 14/06/88 vbc - Created.
001200* 02/09/88 vbc - Added the 5 joined job cost-rate columns as an
001300*                OCCURS block rather than 5 separate fields, so
001400*                a later grade can be added without a layout
001500*                change here - same idea as Emp-Rate occurs 4
001600*                on the old wspyemp employee layout.
001700* 30/08/90 vbc - Added Bkd-Selected-Rate & Bkd-Rate-Column-No so
001800*                the report side can show which grade was used
001900*                without re-deriving it.
002000*
002100 01  SK-Bookings-Detail-Record.
002200     03  Bkd-Student-No        pic x(10).
002300     03  Bkd-Job-No            pic x(10).
002400     03  Bkd-Booked            pic x(12).
002500     03  Bkd-Group-Name        pic x(20).
002600     03  Bkd-Rating            pic x(5).
002700     03  Bkd-Job-Position      pic x(10).
002800     03  Bkd-Resp-For-QC       pic x(20).
002900     03  Bkd-Arrival-Time      pic x(8).
003000     03  Bkd-Finish-Time       pic x(8).
003100     03  Bkd-Departure-Time    pic x(8).
003200     03  Bkd-Duration          pic s9(3)v99.
003250* resolved duration, may be zero
003300     03  Bkd-Bonuses           pic s9(7)v99.
003400     03  Bkd-Deductions        pic s9(7)v99.
003500     03  Bkd-Amount-Paid       pic s9(7)v99.
003550* recomputed by sk010
003600     03  Bkd-Cost-Rate-Grp.
003700         05  Bkd-Cost-Rate     pic s9(5)v99  occurs 5.
003800*                                  1 Counter  2 Scanner  3 Aud/Ctrl
003900*                                  4 Asst Coord  5 Coord
004000     03  Bkd-Cost-Rate-Redef redefines Bkd-Cost-Rate-Grp.
004100         05  Bkd-Counter-Cost-Hr      pic s9(5)v99.
004200         05  Bkd-Scanner-Cost-Hr      pic s9(5)v99.
004300         05  Bkd-Aud-Ctrl-Cost-Hr     pic s9(5)v99.
004400         05  Bkd-Asst-Coord-Cost-Hr   pic s9(5)v99.
004500         05  Bkd-Coord-Cost-Hr        pic s9(5)v99.
004600     03  Bkd-Rate-Column-No    pic 9.
004650* kept as display text - this record is written flat to a
004660*  line sequential text file, no binary fields allowed in it
004700     03  Bkd-Selected-Rate     pic s9(5)v99.
004800     03  filler                pic x(11).
004900*
