000100********************************************
000200*                                          *
000300*  Record Definition For Booking Staging   *
000400*           File                            *
000500*     Uses Bkg-Student-No + Bkg-Job-No      *
000600********************************************
000700*  File size 170 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 14/06/88 vbc - Created for the Stocktake payroll run.
001200* 02/09/88 vbc - Added Bkg-Departure-Time, parsed but not used
001300*                in the amount-paid calc, kept for the detail o/p.
001400* 11/02/91 r.t. - Bkg-Job-Position value set widened, ASS COORD
001500*                added.
001600* 19/03/99 vbc - Y2K: all stored dates now ccyymmdd, 4 digit year.
001700*                No dates held on this record itself so no change
001800*                here but note made for the file set as a whole.
001900*
002000 01  SK-Booking-Record.
002100     03  Bkg-Student-No        pic x(10).
002150* worker / student identifier
002200     03  Bkg-Job-No            pic x(10).
002250* join key to Financials & Jobs
002300     03  Bkg-Booked            pic x(12).
002350* To Be Booked/Replaced/Booked/DP/Replacing
002400     03  Bkg-Group-Name        pic x(20).
002450* crew / group label
002500     03  Bkg-Rating            pic x(5).
002550* worker rating code
002600     03  Bkg-Job-Position      pic x(10).
002650* blank, COUNTER, SCANNER, AUDITOR,
002700*                                            CONTROLLER, ASS COORD or COORD
002800     03  Bkg-Resp-For-QC       pic x(20).
002850* QC responsibility label
002900     03  Bkg-Arrival-Time      pic x(8).
002950* "HH:MM AM" or "HH:MM PM"
003000     03  Bkg-Arrival-Time-Alt redefines Bkg-Arrival-Time.
003100         05  Bkg-Arr-HH        pic xx.
003200         05  filler            pic x.
003300         05  Bkg-Arr-MM        pic xx.
003400         05  filler            pic x.
003500         05  Bkg-Arr-AMPM      pic xx.
003600     03  Bkg-Finish-Time       pic x(8).
003650* same layout as arrival
003700     03  Bkg-Finish-Time-Alt redefines Bkg-Finish-Time.
003800         05  Bkg-Fin-HH        pic xx.
003900         05  filler            pic x.
004000         05  Bkg-Fin-MM        pic xx.
004100         05  filler            pic x.
004200         05  Bkg-Fin-AMPM      pic xx.
004300     03  Bkg-Departure-Time    pic x(8).
004350* parsed, not used in calc
004400     03  Bkg-Duration-Txt      pic x(8).
004450* textual decimal hours, may be blank/non-numeric
004500     03  Bkg-Hours-Worked-Txt  pic x(8).
004550* textual decimal hours, fallback for duration
004600     03  Bkg-Bonuses-Txt       pic x(10).
004650* textual decimal money, missing = 0
004700     03  Bkg-Deductions-Txt    pic x(10).
004750* textual decimal money, missing = 0
004800     03  Bkg-Amount-Paid-In    pic x(12).
004850* input value ignored, recomputed by sk010
004900     03  filler                pic x(11).
005000*
005100*  Booked status 88-levels used by sk010 to test the raw field -
005200*   note the status is NOT currently used to exclude rows, kept
005300*   for completeness and for any later sk0nn enhancement.
005400*
005500     03  Bkg-Booked-Values redefines Bkg-Booked.
005600         05  Bkg-Booked-88     pic x(12).
005700             88  Bkg-Is-To-Be-Booked value "To Be Booked".
005800             88  Bkg-Is-Replaced     value "Replaced    ".
005900             88  Bkg-Is-Booked       value "Booked      ".
006000             88  Bkg-Is-DP           value "DP          ".
006100             88  Bkg-Is-Replacing    value "Replacing   ".
006200*
