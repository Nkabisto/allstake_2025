000100 IDENTIFICATION          DIVISION.
000200*****************************************************************
000300*
000400 PROGRAM-ID.             SK015.
000500 AUTHOR.                 VINCENT B COEN FBCS, FIDM, FIDPM.
000600 INSTALLATION.           APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.           05/09/88.
000800 DATE-COMPILED.
000900 SECURITY.               COPYRIGHT (C) 1988-1999 & LATER,
001000*                        VINCENT BRYAN COEN.
001100*                        DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                        LICENSE.  SEE THE FILE COPYING FOR
001300*                        DETAILS.
001400*
001500*    REMARKS.            UN-WINDOWED JOB-TOTALS LISTING.
001600*                        USES RW (REPORT WRITER) - LISTS THE JOB
001700*                        TOTALS WORK FILE WRITTEN BY SK010 BEFORE
001800*                        THE RECONCILIATION DATE WINDOW IS
001900*                        APPLIED, SO IT SHOWS EVERY JOB SK010
002000*                        BUILT A TOTAL FOR.
002100*
002200*    VERSION.            SEE PROG-NAME IN WS.
002300*
002400*    CALLED MODULES.     NONE.
002500*
002600*    FUNCTIONS USED.     NONE.
002700*
002800*    FILES USED.         SK-JOB-TOTALS-ALL WORK FILE (INPUT),
002900*                        PRINT-FILE (OUTPUT).
003000*
003100*    ERROR MESSAGES USED.
003200*                        SY001.
003300*
003400* CHANGES:
003500* 05/09/88 VBC - CREATED, STARTED CODING FROM VACPRINT.
003600* 1998-11-02 VBC - Y2K: JTL-DATE-OF-JOB PRINTED AS SUPPLIED, FOUR
003700*                  DIGIT YEAR, NO CONVERSION NEEDED HERE.
003800* 2001-06-14 VBC - WIDENED JTL-NAME COLUMN AFTER AN OPERATOR
003900*                  COMPLAINT THAT LONG SITE NAMES WERE WRAPPING.
003950* 2004-11-29 VBC - WS-Run-Date-Redef WAS OVERLAYING THE 4-BYTE COMP
003960*                  WS-Run-Date-Num WITH 8 BYTES OF DIGITS - REPOINTED
003970*                  IT AT A NEW DISPLAY COPY, WS-Run-Date-Disp, AND
003980*                  ADDED A RUN-DATE LINE TO THE PAGE HEADING SO THE
003990*                  BREAKDOWN IS ACTUALLY USED.
004000*
004100*************************************************************************
004200* COPYRIGHT NOTICE.
004300* ****************
004400*
004500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS UPDATED
004600* 2024-04-16.
004700*
004800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
004900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
005000* 1976-2026 AND LATER.
005100*
005200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
005300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
005400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
005500* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE
005600* WITHIN A BUSINESS BUT EXCLUDES REPACKAGING OR FOR RESALE, RENTAL
005700* OR HIRE IN ANY WAY.
005800*
005900* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
006000* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
006100* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
006200* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
006300*
006400*************************************************************************
006500*
006600 ENVIRONMENT              DIVISION.
006700*================================
006800*
006900 CONFIGURATION            SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT             SECTION.
007400 FILE-CONTROL.
007500     SELECT  JOBALL-FILE   ASSIGN       JOBALLFL
007600                           ORGANIZATION LINE SEQUENTIAL
007700                           STATUS       WS-All-Status.
007800*
007900     SELECT  PRINT-FILE    ASSIGN       PRINTFL
008000                           ORGANIZATION LINE SEQUENTIAL
008100                           STATUS       WS-Prt-Status.
008200*
008300 DATA                     DIVISION.
008400*================================
008500*
008600 FILE                     SECTION.
008700*
008800 FD  JOBALL-FILE.
008900 01  JOBALL-FILE-RECORD    PIC X(104).
009000*
009100 FD  PRINT-FILE
009200     REPORT IS Job-Totals-Listing-Report.
009300*
009400 WORKING-STORAGE          SECTION.
009500*------------------------------
009600 77  Prog-Name               PIC X(16) VALUE "SK015 (1.0.03)".
009700*
009800     COPY "SKJOBTOT.COB".
009900     COPY "SKPARAM1.COB".
010000*
010100 01  WS-Data.
010200     03  WS-All-Status        PIC XX     VALUE ZERO.
010300     03  WS-Prt-Status        PIC XX     VALUE ZERO.
010400     03  WS-All-Eof-Sw        PIC 9      COMP  VALUE ZERO.
010500         88  WS-All-Eof           VALUE 1.
010600     03  WS-Line-Cnt          PIC 9(5)   COMP  VALUE ZERO.
010650     03  filler               PIC X(5).
010700*
010750 01  WS-Run-Date-Work.
010760     03  WS-Run-Date-Num      PIC 9(8)   COMP  VALUE ZERO.
010765     03  WS-Run-Date-Disp     PIC 9(8)         VALUE ZERO.
010770     03  WS-Run-Date-Redef REDEFINES WS-Run-Date-Disp.
010780         05  WS-Run-Date-CCYY PIC 9(4).
010790         05  WS-Run-Date-MM   PIC 9(2).
010800         05  WS-Run-Date-DD   PIC 9(2).
010810     03  WS-Run-Date-Txt      PIC X(10)  VALUE SPACES.
010820     03  WS-Run-Date-Txt-Redef REDEFINES WS-Run-Date-Txt.
010822         05  WS-Run-Date-Txt-CCYY  PIC X(4).
010824         05  WS-Run-Date-Txt-Dash1 PIC X      VALUE "-".
010826         05  WS-Run-Date-Txt-MM    PIC X(2).
010828         05  WS-Run-Date-Txt-Dash2 PIC X      VALUE "-".
010830         05  WS-Run-Date-Txt-DD    PIC X(2).
010860     03  filler               PIC X(4).
010870* 2004-11-29 vbc - WS-Run-Date-Redef WAS REDEFINING THE COMP FIELD
010872*                  WS-Run-Date-Num ITSELF (4 BYTES) WITH 8 BYTES OF
010874*                  UNQUALIFIED DIGITS - A STORAGE OVERRUN, AND THE
010876*                  CCYY/MM/DD PIECES WERE NEVER READ.  REPOINTED AT
010878*                  A NEW DISPLAY COPY OF THE DATE SO THE BREAKDOWN
010880*                  IS REAL, AND WIRED WS-Run-Date-Txt INTO THE PAGE
010882*                  HEADING (SEE AA000-MAIN & Report-Jtl-Head).
010884*
010886 01  Error-Messages.
010900     03  SY001                 PIC X(38)
011000                          VALUE "SY001 Aborting - see console for msg.".
011010     03  SY004                 PIC X(38)
011020                          VALUE "SY004 Warning - company hdg not set up".
011050     03  filler                PIC X(6).
011100*
011200 REPORT                   SECTION.
011300*------------------------------
011400 RD  Job-Totals-Listing-Report
011500     CONTROL      FINAL
011600     PAGE LIMIT   SK-PR1-Page-Lines
011700     HEADING      1
011800     FIRST DETAIL 5
011900     LAST  DETAIL SK-PR1-Page-Lines.
012000*
012100 01  Report-Jtl-Head  TYPE PAGE HEADING.
012200     03  LINE 1.
012300         05  COL   1     PIC X(16)   SOURCE Prog-Name.
012400         05  COL  40     PIC X(40)   SOURCE SK-PR1-Co-Name.
012500         05  COL 100     PIC X(5)    VALUE "Page ".
012600         05  COL 105     PIC ZZ9     SOURCE PAGE-COUNTER.
012650     03  LINE 2.
012660         05  COL   1     PIC X(10)   VALUE "Run Date: ".
012670         05  COL  11     PIC X(10)   SOURCE WS-Run-Date-Txt.
012700     03  LINE 3.
012800         05  COL  30     PIC X(52)
012900                 VALUE "Stocktake Job Totals - Before Date Window Applied".
013000     03  LINE 5.
013100         05  COL   1                 VALUE "Job No".
013200         05  COL  14                 VALUE "Job Name".
013300         05  COL  48                 VALUE "Date".
013400         05  COL  61                 VALUE "Updates Totals".
013500         05  COL  80                 VALUE "Invoice No".
013600*
013700 01  Jtl-Detail    TYPE IS DETAIL.
013800     03  LINE + 1.
013900         05  COL   1     PIC X(10)       SOURCE Jtl-Job-No.
014000         05  COL  14     PIC X(30)       SOURCE Jtl-Name.
014100         05  COL  48     PIC X(10)       SOURCE Jtl-Date-Of-Job.
014200         05  COL  60     PIC ZZZ,ZZ9.99  SOURCE Jtl-Updates-Totals.
014300         05  COL  80     PIC X(12)       SOURCE Jtl-Invoice-No.
014400*
014500 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
014600     03  COL  1          PIC X(22)  VALUE "Total - Jobs Listed :".
014700     03  COL 24          PIC ZZZZ9  SOURCE WS-Line-Cnt.
014800*
014900 PROCEDURE DIVISION.
015000*==================
015100*
015200 AA000-Main                   SECTION.
015300**************************************
015400*
015500     MOVE     20250301 TO SK-PR1-Window-From.
015600     MOVE     20251031 TO SK-PR1-Window-To.
015700     MOVE     "APPLEWOOD COMPUTERS             " TO SK-PR1-Co-Name.
015750     ACCEPT   WS-Run-Date-Num FROM DATE YYYYMMDD.
015760     MOVE     WS-Run-Date-Num  TO WS-Run-Date-Disp.
015770     MOVE     WS-Run-Date-CCYY TO WS-Run-Date-Txt-CCYY.
015780     MOVE     WS-Run-Date-MM   TO WS-Run-Date-Txt-MM.
015790     MOVE     WS-Run-Date-DD   TO WS-Run-Date-Txt-DD.
015795     PERFORM  BB005-Check-Company-Data THRU BB005-Exit.
015800*
015900     OPEN     INPUT  JOBALL-FILE.
016000     OPEN     OUTPUT PRINT-FILE.
016100     PERFORM  BB010-Report-Jobs THRU BB010-Exit.
016200     CLOSE    JOBALL-FILE
016300              PRINT-FILE.
016400     DISPLAY  Prog-Name " Ending - " WS-Line-Cnt " jobs listed.".
016500     GOBACK.
016600*
016700 AA000-Exit.  EXIT SECTION.
016800*
016810 BB005-Check-Company-Data     SECTION.
016820**************************************
016830*
016840     IF       SK-PR1-Company-Data-Flat = SPACES
016850              DISPLAY SY004.
016860*
016870 BB005-Exit.  EXIT SECTION.
016880*
016900 BB010-Report-Jobs            SECTION.
017000**************************************
017100*
017200     INITIATE Job-Totals-Listing-Report.
017300     PERFORM  BB011-Report-One THRU BB011-Exit
017400              UNTIL WS-All-Eof.
017500     TERMINATE Job-Totals-Listing-Report.
017600*
017700 BB010-Exit.  EXIT SECTION.
017800*
017900 BB011-Report-One             SECTION.
018000**************************************
018100*
018200     READ     JOBALL-FILE INTO SK-Job-Totals-Record.
018300     IF       WS-All-Status = "10"
018400              SET  WS-All-Eof TO TRUE
018500              GO TO BB011-Exit.
018600     IF       WS-All-Status NOT = "00"
018700              DISPLAY SY001 " work file read " WS-All-Status
018800              SET  WS-All-Eof TO TRUE
018900              GO TO BB011-Exit.
019000*
019100     ADD      1 TO WS-Line-Cnt.
019200     GENERATE Jtl-Detail.
019300*
019400 BB011-Exit.  EXIT SECTION.
019500*
